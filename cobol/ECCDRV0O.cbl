?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID. ECCDRV0O.
000140
000150 AUTHOR.        K. LEMMER.
000160 INSTALLATION.  RZ-STAPELBETRIEB.
000170 DATE-WRITTEN.  1999-06-10.
000180 DATE-COMPILED.
000190 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000200
000210 *****************************************************************
000220 * Letzte Aenderung :: 2018-07-02
000230 * Letzte Version   :: A.05.01
000240 * Kurzbeschreibung :: Stapeltreiber ECC-Rechner - liest die
000250 *                      Dateiliste ECCLISTE, rechnet je Datei alle
000260 *                      Tasks und schreibt die Ergebnisdatei
000270 *
000280 * Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000290 *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000300 *----------------------------------------------------------------*
000310 * Vers. | Datum    | von | Kommentar                             *
000320 *-------|----------|-----|---------------------------------------*
000330 *A.00.00|1999-06-10| KLM | Neuerstellung Stapeltreiber ECC
000340 *A.00.01|1999-07-19| KLM | Kopfzeilenaufbau Z_P ergaenzt
000350 *A.01.00|1999-11-09| RBG | Kopfzeilenaufbau GF(2**N) ergaenzt
000360 *A.01.01|1999-11-30| RBG | Aufruf ECCFMT0M und Ergebnisdatei
000370 *A.02.00|2000-09-05| HRT | Zuordnung Punkt/Skalar bei MUL (G100)
000380 *A.02.01|2000-12-30| KLM | Jahr-2000-Pruefung Zahlen-Arbeitsfelder
000390 *A.03.00|2001-02-20| RBG | Umstellung Koordinaten auf 9(09)
000400 *A.03.01|2004-03-15| SWZ | Pruefung Ausgabebereich vor Lauf (D100)
000410 *A.04.00|2009-05-04| DKN | Aufruf HB (Kopfdaten ECCALC0M) ergaenzt
000420 *A.04.01|2013-11-11| MLH | Fehlerisolierung je Datei (B100/D200)
000430 *A.05.00|2016-02-19| PTW | Abbruch einer Datei bei Task-Fehler
000440 *A.05.01|2018-07-02| LOR | Datei ECCLISTE statt Einzelparameter
000450 *----------------------------------------------------------------*
000460 *
000470 * Programmbeschreibung
000480 * --------------------
000490 * Liest die Datei ECCLISTE: ein Dateiname (Basisname) pro Zeile.
000500 * Fuer jeden Basisnamen wird unter $ECC.ECCIN.<name> die Task-
000510 * Datei gelesen und unter $ECC.ECCOUT.<name> die Ergebnisdatei
000520 * geschrieben (ein Ergebnis pro Task, in Task-Reihenfolge).
000530 *
000540 * Ablauf je Datei:
000550 *  1. Kopfzeilen lesen (Feldtyp, Feld- und Kurvenparameter) und
000560 *     ueber ECCPRS0M zerlegen.
000570 *  2. einmalig ECCALC0M mit HB aufrufen (Feldpolynom aufbauen/
000580 *     pruefen, auch wenn die Datei keine Tasks enthaelt).
000590 *  3. je Task-Zeile: ECCPRS0M (TK), ECCALC0M (AD/ML), ECCFMT0M,
000600 *     eine Ergebniszeile schreiben.
000610 * Ein Fehler in einer Datei wird gemeldet; die uebrigen Dateien
000620 * der Liste werden trotzdem weiterverarbeitet.
000630 *
000640 ******************************************************************
000650
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     SWITCH-15 IS ANZEIGE-VERSION
000700         ON STATUS IS SHOW-VERSION
000710     CLASS ALPHNUM IS "0123456789"
000720                      "abcdefghijklmnopqrstuvwxyz"
000730                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000740                      " .,;-_!+*^()".
000750
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT CONTROLF      ASSIGN TO ECCLISTE
000790                           FILE STATUS IS FILE-STATUS.
000800     SELECT SOURCEF       ASSIGN TO #DYNAMIC
000810                           FILE STATUS IS FILE-STATUS.
000820     SELECT RESULTF       ASSIGN TO #DYNAMIC
000830                           FILE STATUS IS FILE-STATUS.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870
000880 *--------------------------------------------------------------------*
000890 * Dateiliste: ein Basisname je Zeile (loest das dynamische
000900 * Durchsuchen eines Verzeichnisses ab - dort lagert kein ECC-
000910 * Betrieb, sondern das feste Vorlaufband ECCLISTE)
000920 *--------------------------------------------------------------------*
000930 FD  CONTROLF
000940     RECORD CONTAINS 44 CHARACTERS.
000950 01  CONTROL-RECORD              PIC X(44).
000960
000970 *--------------------------------------------------------------------*
000980 * Task-Datei: Kopfzeilen und Task-Zeilen, variable Laenge
000990 *--------------------------------------------------------------------*
001000 FD  SOURCEF
001010     RECORD  IS VARYING IN SIZE
001020             FROM 0 TO 80 CHARACTERS
001030             DEPENDING ON C4-LEN.
001040 01  SOURCE-RECORD                PIC X(80).
001050
001060 *--------------------------------------------------------------------*
001070 * Ergebnisdatei: eine Zeile je Task
001080 *--------------------------------------------------------------------*
001090 FD  RESULTF
001100     RECORD CONTAINS 80 CHARACTERS.
001110 01  RESULT-RECORD                PIC X(80).
001120
001130 WORKING-STORAGE SECTION.
001140 *--------------------------------------------------------------------*
001150 * Comp-Felder: Praefix Cn mit n = Anzahl Digits
001160 *--------------------------------------------------------------------*
001170 01          COMP-FELDER.
001180     05      C4-ANZ              PIC S9(04) COMP.
001190     05      C4-COUNT            PIC S9(04) COMP.
001200     05      C4-I1               PIC S9(04) COMP.
001210     05      C4-I2               PIC S9(04) COMP.
001220     05      C4-LEN              PIC S9(04) COMP.
001230     05      C4-SEQ              PIC S9(04) COMP.
001240
001250     05      C4-X.
001260      10                         PIC X VALUE LOW-VALUE.
001270      10     C4-X2               PIC X.
001280     05      C4-NUM REDEFINES C4-X
001290                                 PIC S9(04) COMP.
001300
001310     05      C9-X.
001320      10                         PIC X(03) VALUE LOW-VALUE.
001330      10     C9-X4               PIC X.
001340     05      C9-NUM REDEFINES C9-X
001350                                 PIC S9(09) COMP.
001360
001370     05      C18-X.
001380      10                         PIC X(07) VALUE LOW-VALUE.
001390      10     C18-X8              PIC X.
001400     05      C18-NUM REDEFINES C18-X
001410                                 PIC S9(18) COMP.
001420     05      FILLER              PIC X(04).
001430
001440 *--------------------------------------------------------------------*
001450 * Display-Felder: Praefix D
001460 *--------------------------------------------------------------------*
001470 01          DISPLAY-FELDER.
001480     05      D-NUM4               PIC -9(04).
001490     05      FILLER               PIC X(04).
001500
001510 *--------------------------------------------------------------------*
001520 * Felder mit konstantem Inhalt: Praefix K
001530 *--------------------------------------------------------------------*
001540 01          KONSTANTE-FELDER.
001550     05      K-MODUL              PIC X(08)         VALUE "ECCDRV0O".
001560     05      K-VOL-IN             PIC X(08)         VALUE "$ECC".
001570     05      K-SVOL-IN            PIC X(08)         VALUE "ECCIN".
001580     05      K-VOL-OUT            PIC X(08)         VALUE "$ECC".
001590     05      K-SVOL-OUT           PIC X(08)         VALUE "ECCOUT".
001600     05      K-MARKE-BEREIT       PIC X(18)         VALUE
001610                                              "$ECC.ECCOUT.READY".
001620     05      FILLER               PIC X(04).
001630
001640 *----------------------------------------------------------------*
001650 * Conditional-Felder
001660 *----------------------------------------------------------------*
001670 01          SCHALTER.
001680     05      FILE-STATUS          PIC X(02).
001690          88 FILE-OK                         VALUE "00".
001700          88 FILE-NOK                        VALUE "01" THRU "99".
001710          88 FILE-TIME-OUT                   VALUE "30".
001720     05      REC-STAT REDEFINES  FILE-STATUS.
001730        10   FILE-STATUS1         PIC X.
001740          88 FILE-EOF                        VALUE "1".
001750          88 FILE-INVALID                    VALUE "2".
001760          88 FILE-PERMERR                    VALUE "3".
001770          88 FILE-LOGICERR                   VALUE "4".
001780          88 FILE-NONAME                     VALUE "5" THRU "8".
001790          88 FILE-IMPLERR                    VALUE "9".
001800        10                        PIC X.
001810     05      MSG-STATUS           PIC 9      VALUE ZERO.
001820          88 MSG-OK                          VALUE ZERO.
001830          88 MSG-EOF                         VALUE 1.
001840     05      PRG-STATUS           PIC 9.
001850          88 PRG-OK                          VALUE ZERO.
001860          88 PRG-NOK                         VALUE 1 THRU 9.
001870          88 PRG-ENDE                        VALUE 1.
001880          88 PRG-ABBRUCH                     VALUE 2.
001890     05      W-DATEI-ABBRUCH     PIC X      VALUE "N".
001900          88 W-DATEI-FEHLER                 VALUE "Y".
001910     05      W-TASK-STATUS       PIC 9      VALUE ZERO.
001920          88 W-TASK-OK                      VALUE ZERO.
001930          88 W-TASK-EOF                     VALUE 1.
001940     05      FILLER               PIC X(04).
001950
001960 *--------------------------------------------------------------------*
001970 * Dateinamen-Aufbau (wie H100-FILENAMES in SSFANO0M)
001980 *--------------------------------------------------------------------*
001990 01          WORK-FELDER.
002000     05      DRV-VOL               PIC X(08).
002010     05      DRV-SVOL              PIC X(08).
002020     05      DRV-BASIS             PIC X(44).
002030     05      ASS-FNAME             PIC X(36).
002040     05      ASS-FSTATUS           PIC S9(04) COMP.
002050     05      FILLER                PIC X(04).
002060
002070 *--------------------------------------------------------------------*
002080 * WT^OPENINFO - Pruefung Ausgabebereich vor Lauf
002090 *--------------------------------------------------------------------*
002100 01          OI-STATUS              PIC S9(04) COMP.
002110 01          OI-PREVTAG.
002120     05      OI-PREVTAGN            PIC S9(18) COMP.
002130
002140 *--------------------------------------------------------------------*
002150 * Uebergaberecords fuer die Untermodule - hier in WORKING-STORAGE
002160 * gehalten (nicht in LINKAGE), damit Feldtyp- und Kurvenparameter
002170 * ueber alle Tasks einer Datei unveraendert erhalten bleiben
002180 *--------------------------------------------------------------------*
002190 COPY ECCENVC.
002200 COPY ECCOPRC.
002210 COPY ECCOUTC.
002220
002230 EXTENDED-STORAGE SECTION.
002240
002250 PROCEDURE DIVISION.
002260
002270 ******************************************************************
002280 * Steuerungs-Section
002290 ******************************************************************
002300 A100-STEUERUNG SECTION.
002310 A100-00.
002320     IF  SHOW-VERSION
002330         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
002340         STOP RUN
002350     END-IF
002360
002370     PERFORM B000-VORLAUF
002380
002390     IF  NOT PRG-ABBRUCH
002400         PERFORM B100-VERARBEITUNG
002410     END-IF
002420
002430     PERFORM B090-ENDE
002440     STOP RUN
002450     .
002460 A100-99.
002470     EXIT.
002480
002490 ******************************************************************
002500 * Vorlauf: Ausgabebereich pruefen, Dateiliste oeffnen
002510 ******************************************************************
002520 B000-VORLAUF SECTION.
002530 B000-00.
002540     INITIALIZE SCHALTER
002550
002560     PERFORM D100-CHECK-AUSGABEBEREICH
002570
002580     IF  NOT PRG-ABBRUCH
002590         OPEN INPUT CONTROLF
002600         IF  NOT FILE-OK
002610             SET PRG-ABBRUCH TO TRUE
002620         END-IF
002630     END-IF
002640     .
002650 B000-99.
002660     EXIT.
002670
002680 ******************************************************************
002690 * U10 Schritt 1 - Ausgabebereich muss bereitstehen; ist die
002700 * Marke $ECC.ECCOUT.READY nicht erreichbar (Subvolume fehlt),
002710 * wird der Lauf ohne Meldung beendet
002720 ******************************************************************
002730 D100-CHECK-AUSGABEBEREICH SECTION.
002740 D100-00.
002750     MOVE ZERO                    TO OI-PREVTAGN OI-STATUS
002760
002770     ENTER TAL "WT^OPENINFO" USING OI-STATUS
002780                                    K-MARKE-BEREIT
002790                                    OI-PREVTAG
002800
002810     EVALUATE OI-STATUS
002820         WHEN ZERO
002830              CONTINUE
002840         WHEN 1
002850              CONTINUE
002860         WHEN OTHER
002870              SET PRG-ABBRUCH TO TRUE
002880     END-EVALUATE
002890     .
002900 D100-99.
002910     EXIT.
002920
002930 ******************************************************************
002940 * Ende: Dateiliste schliessen
002950 ******************************************************************
002960 B090-ENDE SECTION.
002970 B090-00.
002980     IF  FILE-OK OR FILE-EOF
002990         CLOSE CONTROLF
003000     END-IF
003010     .
003020 B090-99.
003030     EXIT.
003040
003050 ******************************************************************
003060 * U10 - je Zeile der Dateiliste eine Task-Datei verarbeiten
003070 ******************************************************************
003080 B100-VERARBEITUNG SECTION.
003090 B100-00.
003100     MOVE ZERO                    TO MSG-STATUS
003110     PERFORM B110-NAECHSTER-EINTRAG
003120
003130     PERFORM D200-RUN-ONE-FILE
003140         UNTIL MSG-EOF
003150
003160     .
003170 B100-99.
003180     EXIT.
003190
003200 B110-NAECHSTER-EINTRAG SECTION.
003210 B110-00.
003220     READ CONTROLF INTO DRV-BASIS
003230         AT END
003240              SET MSG-EOF TO TRUE
003250     END-READ
003260     .
003270 B110-99.
003280     EXIT.
003290
003300 ******************************************************************
003310 * U9 - eine Task-Datei vollstaendig verarbeiten (Open, Header,
003320 * Tasks, Close); Fehler in dieser Datei beenden nur diese Datei
003330 ******************************************************************
003340 D200-RUN-ONE-FILE SECTION.
003350 D200-00.
003360     MOVE "N"                     TO W-DATEI-ABBRUCH
003370
003380     PERFORM E100-OPEN-SOURCEF
003390     IF  NOT W-DATEI-FEHLER
003400         PERFORM E200-OPEN-RESULTF
003410     END-IF
003420
003430     IF  NOT W-DATEI-FEHLER
003440         PERFORM F100-READ-HEADER
003450     END-IF
003460
003470     IF  NOT W-DATEI-FEHLER
003480         PERFORM F900-HEADER-BUILD
003490     END-IF
003500
003510     IF  NOT W-DATEI-FEHLER
003520         PERFORM G100-PROCESS-TASKS
003530     END-IF
003540
003550     IF  FILE-OK OR FILE-EOF
003560         CLOSE SOURCEF
003570     END-IF
003580     CLOSE RESULTF
003590
003600     PERFORM B110-NAECHSTER-EINTRAG
003610     .
003620 D200-99.
003630     EXIT.
003640
003650 ******************************************************************
003660 * Task-Datei oeffnen: $ECC.ECCIN.<Basisname>
003670 ******************************************************************
003680 E100-OPEN-SOURCEF SECTION.
003690 E100-00.
003700     MOVE K-VOL-IN                TO DRV-VOL
003710     MOVE K-SVOL-IN                TO DRV-SVOL
003720     PERFORM H100-BUILD-FILENAME
003730
003740     ENTER "COBOLASSIGN" USING  SOURCEF
003750                                ASS-FNAME
003760                         GIVING  ASS-FSTATUS
003770
003780     IF  ASS-FSTATUS NOT = ZERO
003790         DISPLAY "ECCDRV0O: Fehler COBOLASSIGN Quelle " ASS-FNAME
003800                  " STATUS=" ASS-FSTATUS
003810         MOVE "Y"                 TO W-DATEI-ABBRUCH
003820     ELSE
003830         OPEN INPUT SOURCEF
003840         IF  NOT FILE-OK
003850             DISPLAY "ECCDRV0O: Fehler Open Quelle " ASS-FNAME
003860                      " STATUS=" FILE-STATUS
003870             MOVE "Y"             TO W-DATEI-ABBRUCH
003880         END-IF
003890     END-IF
003900     .
003910 E100-99.
003920     EXIT.
003930
003940 ******************************************************************
003950 * Ergebnisdatei oeffnen: $ECC.ECCOUT.<Basisname>
003960 ******************************************************************
003970 E200-OPEN-RESULTF SECTION.
003980 E200-00.
003990     MOVE K-VOL-OUT                TO DRV-VOL
004000     MOVE K-SVOL-OUT               TO DRV-SVOL
004010     PERFORM H100-BUILD-FILENAME
004020
004030     ENTER "COBOLASSIGN" USING  RESULTF
004040                                ASS-FNAME
004050                         GIVING  ASS-FSTATUS
004060
004070     IF  ASS-FSTATUS NOT = ZERO
004080         DISPLAY "ECCDRV0O: Fehler COBOLASSIGN Ziel " ASS-FNAME
004090                  " STATUS=" ASS-FSTATUS
004100         MOVE "Y"                 TO W-DATEI-ABBRUCH
004110     ELSE
004120         OPEN OUTPUT RESULTF
004130         IF  NOT FILE-OK
004140             DISPLAY "ECCDRV0O: Fehler Open Ziel " ASS-FNAME
004150                      " STATUS=" FILE-STATUS
004160             MOVE "Y"             TO W-DATEI-ABBRUCH
004170         END-IF
004180     END-IF
004190     .
004200 E200-99.
004210     EXIT.
004220
004230 ******************************************************************
004240 * Dateiname DRV-VOL.DRV-SVOL.DRV-BASIS aufbauen (ohne Leerzeichen)
004250 ******************************************************************
004260 H100-BUILD-FILENAME SECTION.
004270 H100-00.
004280     MOVE SPACES                   TO ASS-FNAME
004290     STRING DRV-VOL      DELIMITED BY SPACE,
004300            "."           DELIMITED BY SIZE,
004310            DRV-SVOL      DELIMITED BY SPACE,
004320            "."           DELIMITED BY SIZE,
004330            DRV-BASIS     DELIMITED BY SPACE
004340       INTO ASS-FNAME
004350     .
004360 H100-99.
004370     EXIT.
004380
004390 ******************************************************************
004400 * U9 Schritt 1/2 - Kopfzeilen lesen und ueber ECCPRS0M zerlegen
004410 ******************************************************************
004420 F100-READ-HEADER SECTION.
004430 F100-00.
004440     PERFORM I100-READ-ONE-LINE
004450     IF  NOT W-DATEI-FEHLER
004460         PERFORM I200-CLASSIFY-FIELD-TYPE
004470     END-IF
004480
004490     IF  NOT W-DATEI-FEHLER
004500         IF  LINK-OPR-IS-ZP
004510             PERFORM I300-READ-ZP-HEADER
004520         ELSE
004530             PERFORM I400-READ-GF-HEADER
004540         END-IF
004550     END-IF
004560     .
004570 F100-99.
004580     EXIT.
004590
004600 I100-READ-ONE-LINE SECTION.
004610 I100-00.
004620     READ SOURCEF INTO LINK-PRS-LINE
004630         AT END
004640              DISPLAY "ECCDRV0O: Datei ohne Kopfzeilen " ASS-FNAME
004650              MOVE "Y"            TO W-DATEI-ABBRUCH
004660     END-READ
004670     .
004680 I100-99.
004690     EXIT.
004700
004710 I200-CLASSIFY-FIELD-TYPE SECTION.
004720 I200-00.
004730     INSPECT LINK-PRS-LINE CONVERTING
004740         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004750         "abcdefghijklmnopqrstuvwxyz"
004760
004770     EVALUATE TRUE
004780         WHEN LINK-PRS-LINE(1:3) = "z_p"
004790              SET LINK-OPR-IS-ZP   TO TRUE
004800         WHEN LINK-PRS-LINE(1:2) = "gf"
004810              SET LINK-OPR-IS-GF   TO TRUE
004820         WHEN OTHER
004830              DISPLAY "ECCDRV0O: unbekannter Feldtyp in " ASS-FNAME
004840              MOVE "Y"             TO W-DATEI-ABBRUCH
004850     END-EVALUATE
004860     .
004870 I200-99.
004880     EXIT.
004890
004900 ******************************************************************
004910 * Kopfzeilen Z_P: P (Zeile 2), A (3), B (4)
004920 ******************************************************************
004930 I300-READ-ZP-HEADER SECTION.
004940 I300-00.
004950     MOVE "HZ"                    TO LINK-PRS-CMD
004960     MOVE 2                       TO C4-SEQ
004970
004980     PERFORM I310-READ-ZP-LINE
004990         UNTIL C4-SEQ > 4 OR W-DATEI-FEHLER
005000
005010     IF  NOT W-DATEI-FEHLER
005020         MOVE "ZP"                TO LINK-OPR-FIELD-TYPE
005030         MOVE LINK-PRS-ZP-PARMS    TO LINK-OPR-ZP-PARMS
005040     END-IF
005050     .
005060 I300-99.
005070     EXIT.
005080
005090 I310-READ-ZP-LINE SECTION.
005100 I310-00.
005110     PERFORM I100-READ-ONE-LINE
005120     IF  NOT W-DATEI-FEHLER
005130         MOVE C4-SEQ               TO LINK-PRS-LINE-SEQ
005140         MOVE ZERO                  TO LINK-PRS-RC
005150         CALL "ECCPRS0M" USING LINK-PRS-REC
005160         IF  LINK-PRS-NOK
005170             DISPLAY "ECCDRV0O: Fehler Kopfzeile " ASS-FNAME
005180                      " " LINK-PRS-ERR-TEXT
005190             MOVE "Y"              TO W-DATEI-ABBRUCH
005200         END-IF
005210     END-IF
005220     ADD 1                         TO C4-SEQ
005230     .
005240 I310-99.
005250     EXIT.
005260
005270 ******************************************************************
005280 * Kopfzeilen GF(2**N): POLY/N (2), A1(3), A2(4), A3(5), A4(6),
005290 * A6(7, liefert auch supersingulaer-Kennzeichen)
005300 ******************************************************************
005310 I400-READ-GF-HEADER SECTION.
005320 I400-00.
005330     MOVE "HG"                    TO LINK-PRS-CMD
005340     MOVE 2                       TO C4-SEQ
005350
005360     PERFORM I410-READ-GF-LINE
005370         UNTIL C4-SEQ > 7 OR W-DATEI-FEHLER
005380
005390     IF  NOT W-DATEI-FEHLER
005400         MOVE "GF"                TO LINK-OPR-FIELD-TYPE
005410         MOVE LINK-PRS-GF-PARMS    TO LINK-OPR-GF-PARMS
005420     END-IF
005430     .
005440 I400-99.
005450     EXIT.
005460
005470 I410-READ-GF-LINE SECTION.
005480 I410-00.
005490     PERFORM I100-READ-ONE-LINE
005500     IF  NOT W-DATEI-FEHLER
005510         MOVE C4-SEQ               TO LINK-PRS-LINE-SEQ
005520         MOVE ZERO                  TO LINK-PRS-RC
005530         CALL "ECCPRS0M" USING LINK-PRS-REC
005540         IF  LINK-PRS-NOK
005550             DISPLAY "ECCDRV0O: Fehler Kopfzeile " ASS-FNAME
005560                      " " LINK-PRS-ERR-TEXT
005570             MOVE "Y"              TO W-DATEI-ABBRUCH
005580         END-IF
005590     END-IF
005600     ADD 1                         TO C4-SEQ
005610     .
005620 I410-99.
005630     EXIT.
005640
005650 ******************************************************************
005660 * U5 - Feldpolynom einmalig aufbauen/pruefen (auch bei 0 Tasks)
005670 ******************************************************************
005680 F900-HEADER-BUILD SECTION.
005690 F900-00.
005700     MOVE "HB"                    TO LINK-OPR-CMD
005710     MOVE ZERO                    TO LINK-OPR-RC
005720     CALL "ECCALC0M" USING LINK-OPR-REC
005730
005740     IF  LINK-OPR-NOK
005750         DISPLAY "ECCDRV0O: Fehler Feldaufbau " ASS-FNAME
005760                  " " LINK-OPR-ERR-TEXT
005770         MOVE "Y"                 TO W-DATEI-ABBRUCH
005780     END-IF
005790     .
005800 F900-99.
005810     EXIT.
005820
005830 ******************************************************************
005840 * U9 Schritt 3 - je Task-Zeile parsen, rechnen, formatieren,
005850 * schreiben; ein Task-Fehler beendet die laufende Datei
005860 ******************************************************************
005870 G100-PROCESS-TASKS SECTION.
005880 G100-00.
005890     MOVE ZERO                    TO W-TASK-STATUS
005900
005910     PERFORM G110-NEXT-TASK-LINE
005920     PERFORM G120-HANDLE-TASK-LINE
005930         UNTIL W-TASK-EOF OR W-DATEI-FEHLER
005940     .
005950 G100-99.
005960     EXIT.
005970
005980 G110-NEXT-TASK-LINE SECTION.
005990 G110-00.
006000     READ SOURCEF INTO LINK-PRS-LINE
006010         AT END
006020              SET W-TASK-EOF      TO TRUE
006030     END-READ
006040     .
006050 G110-99.
006060     EXIT.
006070
006080 G120-HANDLE-TASK-LINE SECTION.
006090 G120-00.
006100     MOVE "TK"                    TO LINK-PRS-CMD
006110     MOVE ZERO                    TO LINK-PRS-RC LINK-PRS-LINE-SEQ
006120     CALL "ECCPRS0M" USING LINK-PRS-REC
006130
006140     IF  LINK-PRS-OK
006150         PERFORM G200-MAP-TASK-TO-OPR
006160         CALL "ECCALC0M" USING LINK-OPR-REC
006170         IF  LINK-OPR-OK
006180             PERFORM G300-MAP-OPR-TO-FMT
006190             CALL "ECCFMT0M" USING LINK-FMT-REC
006200             IF  LINK-FMT-OK
006210                 WRITE RESULT-RECORD FROM LINK-FMT-OUT-LINE
006220             ELSE
006230                 DISPLAY "ECCDRV0O: Fehler Formatierung " ASS-FNAME
006240                 MOVE "Y"          TO W-DATEI-ABBRUCH
006250             END-IF
006260         ELSE
006270             DISPLAY "ECCDRV0O: Fehler Berechnung " ASS-FNAME
006280                      " " LINK-OPR-ERR-TEXT
006290             MOVE "Y"              TO W-DATEI-ABBRUCH
006300         END-IF
006310     ELSE
006320         DISPLAY "ECCDRV0O: Fehler Task-Zeile " ASS-FNAME
006330                  " " LINK-PRS-ERR-TEXT
006340         MOVE "Y"                  TO W-DATEI-ABBRUCH
006350     END-IF
006360
006370     IF  NOT W-DATEI-FEHLER
006380         PERFORM G110-NEXT-TASK-LINE
006390     END-IF
006400     .
006410 G120-99.
006420     EXIT.
006430
006440 ******************************************************************
006450 * Zuordnung Task -> ECCALC0M: bei ML wird der tatsaechliche
006460 * Punktoperand immer nach PT1 gelegt, unabhaengig von der
006470 * Reihenfolge in der Task-Zeile
006480 ******************************************************************
006490 G200-MAP-TASK-TO-OPR SECTION.
006500 G200-00.
006510     MOVE ZERO                    TO LINK-OPR-RC
006520     MOVE LINK-PRS-1-X            TO LINK-OPR-PT1-X
006530     MOVE LINK-PRS-1-Y            TO LINK-OPR-PT1-Y
006540     MOVE LINK-PRS-1-INF          TO LINK-OPR-PT1-INF
006550
006560     IF  LINK-PRS-TSK-ADD
006570         MOVE "AD"                TO LINK-OPR-CMD
006580         MOVE LINK-PRS-2-X        TO LINK-OPR-PT2-X
006590         MOVE LINK-PRS-2-Y        TO LINK-OPR-PT2-Y
006600         MOVE LINK-PRS-2-INF      TO LINK-OPR-PT2-INF
006610     ELSE
006620         MOVE "ML"                TO LINK-OPR-CMD
006630         IF  LINK-PRS-1-POINT
006640             MOVE LINK-PRS-2-SCALAR TO LINK-OPR-SCALAR
006650         ELSE
006660             MOVE LINK-PRS-2-X     TO LINK-OPR-PT1-X
006670             MOVE LINK-PRS-2-Y     TO LINK-OPR-PT1-Y
006680             MOVE LINK-PRS-2-INF   TO LINK-OPR-PT1-INF
006690             MOVE LINK-PRS-1-SCALAR TO LINK-OPR-SCALAR
006700         END-IF
006710     END-IF
006720     .
006730 G200-99.
006740     EXIT.
006750
006760 ******************************************************************
006770 * Zuordnung ECCALC0M-Ergebnis -> ECCFMT0M (U8)
006780 ******************************************************************
006790 G300-MAP-OPR-TO-FMT SECTION.
006800 G300-00.
006810     MOVE ZERO                    TO LINK-FMT-RC
006820     MOVE LINK-OPR-CMD            TO LINK-FMT-CMD
006830     MOVE LINK-OPR-PT1-X          TO LINK-FMT-PT1-X
006840     MOVE LINK-OPR-PT1-Y          TO LINK-FMT-PT1-Y
006850     MOVE LINK-OPR-PT1-INF        TO LINK-FMT-PT1-INF
006860     MOVE LINK-OPR-PT2-X          TO LINK-FMT-PT2-X
006870     MOVE LINK-OPR-PT2-Y          TO LINK-FMT-PT2-Y
006880     MOVE LINK-OPR-PT2-INF        TO LINK-FMT-PT2-INF
006890     MOVE LINK-OPR-SCALAR         TO LINK-FMT-SCALAR
006900     MOVE LINK-OPR-RES-X          TO LINK-FMT-RES-X
006910     MOVE LINK-OPR-RES-Y          TO LINK-FMT-RES-Y
006920     MOVE LINK-OPR-RES-INF        TO LINK-FMT-RES-INF
006930     .
006940 G300-99.
006950     EXIT.
