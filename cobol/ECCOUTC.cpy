000100 ******************************************************************
000110 * Copybook      :: ECCOUTC
000120 * Kurzbeschreibung :: LINK-REC fuer Aufrufe DRV -> FMT0M
000130 *                      (Aufbau Ergebniszeile Task-Echo = Ergebnis)
000140 *----------------------------------------------------------------*
000150 * Vers. | Datum    | von | Kommentar                             *
000160 *-------|----------|-----|---------------------------------------*
000170 *A.00.00|1999-06-28| KLM | Neuerstellung fuer ECC-Stapellauf
000180 *-------|----------|-----|---------------------------------------*
000190 ******************************************************************
000200 01          LINK-FMT-REC.
000210     05      LINK-FMT-CMD            PIC X(02).
000220         88  LINK-FMT-ADD                    VALUE "AD".
000230         88  LINK-FMT-MUL                    VALUE "ML".
000240     05      LINK-FMT-RC             PIC S9(04) COMP.
000250         88  LINK-FMT-OK                     VALUE ZERO.
000260         88  LINK-FMT-NOK                    VALUE 1 THRU 9999.
000270     05      LINK-FMT-PT1.
000280         10  LINK-FMT-PT1-X          PIC S9(09).
000290         10  LINK-FMT-PT1-Y          PIC S9(09).
000300         10  LINK-FMT-PT1-INF        PIC X(01).
000310             88 LINK-FMT-PT1-INFINITY         VALUE "Y".
000320     05      LINK-FMT-PT2.
000330         10  LINK-FMT-PT2-X          PIC S9(09).
000340         10  LINK-FMT-PT2-Y          PIC S9(09).
000350         10  LINK-FMT-PT2-INF        PIC X(01).
000360             88 LINK-FMT-PT2-INFINITY         VALUE "Y".
000370     05      LINK-FMT-SCALAR         PIC  9(09).
000380     05      LINK-FMT-RESULT.
000390         10  LINK-FMT-RES-X          PIC S9(09).
000400         10  LINK-FMT-RES-Y          PIC S9(09).
000410         10  LINK-FMT-RES-INF        PIC X(01).
000420             88 LINK-FMT-RES-INFINITY         VALUE "Y".
000430 *--------------------------------------------------------------------*
000440 * aufgebaute Ergebniszeile: TASK-ECHO + " = " + RESULT, buendig
000450 * aneinandergereiht (keine Fuellzeichen zwischen den Anteilen) -
000460 * siehe ECCFMT0M Abschnitt C300 fuer den Aufbau ueber STRING
000470 *--------------------------------------------------------------------*
000480     05      LINK-FMT-OUT-LINE       PIC X(80).
000490     05      FILLER                  PIC X(10).
