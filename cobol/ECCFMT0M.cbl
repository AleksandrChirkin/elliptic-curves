?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    ECCFMT0M.
000140 AUTHOR.        K. LEMMER.
000150 INSTALLATION.  RZ-STAPELBETRIEB.
000160 DATE-WRITTEN.  1999-06-28.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200 *****************************************************************
000210 * Letzte Aenderung :: 2014-04-08
000220 * Letzte Version   :: A.03.01
000230 * Kurzbeschreibung :: Aufbau der Ergebniszeile fuer den ECC-
000240 *                      Stapellauf (Modul fuer ECCDRV0O)
000250 *
000260 * Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000270 *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000280 *----------------------------------------------------------------*
000290 * Vers. | Datum    | von | Kommentar                             *
000300 *-------|----------|-----|---------------------------------------*
000310 *A.00.00|1999-06-28| KLM | Neuerstellung Formatierung ADD-Zeile
000320 *A.00.01|1999-07-14| KLM | Formatierung MUL-Zeile ergaenzt
000330 *A.01.00|1999-11-30| RBG | Unendlichkeitspunkt "O" ergaenzt
000340 *A.01.01|2000-12-30| KLM | Jahr-2000-Pruefung Zahlen-Arbeitsfelder
000350 *A.02.00|2001-02-20| RBG | Umstellung Koordinaten auf 9(09)
000360 *A.03.00|2009-05-11| DKN | Unterdrueckung fuehrender Nullen C900
000370 *A.03.01|2014-04-08| MLH | Zeilenaufbau ohne Fuellzeichen (STRING)
000380 *----------------------------------------------------------------*
000390 *
000400 * Programmbeschreibung
000410 * --------------------
000420 * Wird von ECCDRV0O je Task aufgerufen, nachdem ECCALC0M das
000430 * Ergebnis berechnet hat. Baut die Ausgabezeile im Format
000440 *     <Task-Echo> = <Ergebnis>
000450 * auf, ohne Fuellzeichen zwischen den Anteilen (U8).
000460 * LINK-FMT-CMD = AD   Echo "p1 + p2"
000470 * LINK-FMT-CMD = ML   Echo "p * skalar" (Punkt immer zuerst)
000480 *
000490 ******************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     SWITCH-15 IS ANZEIGE-VERSION
000550         ON STATUS IS SHOW-VERSION
000560     CLASS ALPHNUM IS "0123456789"
000570                      "abcdefghijklmnopqrstuvwxyz"
000580                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000590                      " .,;-_!+*^()".
000600
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660
000670 WORKING-STORAGE SECTION.
000680 *--------------------------------------------------------------------*
000690 * Comp-Felder: Praefix Cn mit n = Anzahl Digits
000700 *--------------------------------------------------------------------*
000710 01          COMP-FELDER.
000720     05      C4-I1               PIC S9(04) COMP.
000730
000740     05      C4-X.
000750      10                         PIC X VALUE LOW-VALUE.
000760      10     C4-X2               PIC X.
000770     05      C4-NUM REDEFINES C4-X
000780                                 PIC S9(04) COMP.
000790
000800     05      C9-X.
000810      10                         PIC X(03) VALUE LOW-VALUE.
000820      10     C9-X4               PIC X.
000830     05      C9-NUM REDEFINES C9-X
000840                                 PIC S9(09) COMP.
000850
000860     05      C18-X.
000870      10                         PIC X(07) VALUE LOW-VALUE.
000880      10     C18-X8              PIC X.
000890     05      C18-NUM REDEFINES C18-X
000900                                 PIC S9(18) COMP.
000910     05      FILLER              PIC X(04).
000920
000930 *--------------------------------------------------------------------*
000940 * Display-Felder: Praefix D
000950 *--------------------------------------------------------------------*
000960 01          DISPLAY-FELDER.
000970     05      D-NUM9              PIC  9(09).
000980     05      FILLER              PIC X(04).
000990
001000 *--------------------------------------------------------------------*
001010 * Felder mit konstantem Inhalt: Praefix K
001020 *--------------------------------------------------------------------*
001030 01          KONSTANTE-FELDER.
001040     05      K-MODUL             PIC X(08)          VALUE "ECCFMT0M".
001050     05      K-GLEICH             PIC X(03)          VALUE " = ".
001060     05      K-PLUS               PIC X(03)          VALUE " + ".
001070     05      K-MAL                PIC X(03)          VALUE " * ".
001080     05      K-UNENDLICH          PIC X(01)          VALUE "O".
001090     05      FILLER              PIC X(04).
001100
001110 *----------------------------------------------------------------*
001120 * Conditional-Felder
001130 *----------------------------------------------------------------*
001140 01          SCHALTER.
001150     05      FILE-STATUS         PIC X(02).
001160          88 FILE-OK                         VALUE "00".
001170          88 FILE-NOK                        VALUE "01" THRU "99".
001180          88 FILE-TIME-OUT                   VALUE "30".
001190     05      REC-STAT REDEFINES  FILE-STATUS.
001200        10   FILE-STATUS1        PIC X.
001210          88 FILE-EOF                        VALUE "1".
001220          88 FILE-INVALID                    VALUE "2".
001230          88 FILE-PERMERR                    VALUE "3".
001240          88 FILE-LOGICERR                   VALUE "4".
001250          88 FILE-NONAME                     VALUE "5" THRU "8".
001260          88 FILE-IMPLERR                    VALUE "9".
001270        10                       PIC X.
001280     05      MSG-STATUS          PIC 9       VALUE ZERO.
001290          88 MSG-OK                          VALUE ZERO.
001300          88 MSG-EOF                         VALUE 1.
001310     05      PRG-STATUS          PIC 9.
001320          88 PRG-OK                          VALUE ZERO.
001330          88 PRG-NOK                         VALUE 1 THRU 9.
001340          88 PRG-ENDE                        VALUE 1.
001350          88 PRG-ABBRUCH                     VALUE 2.
001360     05      FILLER              PIC X(04).
001370
001380 *--------------------------------------------------------------------*
001390 * Arbeitsfelder Punkt- und Zahlenformatierung (U8)
001400 *--------------------------------------------------------------------*
001410 01          WORK-FELDER.
001420     05      W-PT-X              PIC S9(09).
001430     05      W-PT-Y              PIC S9(09).
001440     05      W-PT-INF            PIC X(01).
001450         88  W-PT-IS-INFINITY            VALUE "Y".
001460     05      W-POINT-TEXT        PIC X(24).
001470     05      W-POINT-LEN         PIC S9(04) COMP.
001480     05      W-TEXT-X            PIC X(09).
001490     05      W-TEXT-X-LEN        PIC S9(04) COMP.
001500     05      W-TEXT-Y            PIC X(09).
001510     05      W-TEXT-Y-LEN        PIC S9(04) COMP.
001520     05      W-FMT-NUM           PIC S9(09).
001530     05      W-EDIT-NUM          PIC Z(8)9.
001540     05      W-EDIT-NUM-R REDEFINES W-EDIT-NUM.
001550         10  W-EDIT-CHAR         PIC X       OCCURS 9 TIMES.
001560     05      W-FMT-TEXT          PIC X(09).
001570     05      W-FMT-LEN           PIC S9(04) COMP.
001580     05      W-ECHO-TEXT         PIC X(75).
001590     05      W-ECHO-LEN          PIC S9(04) COMP.
001600     05      FILLER               PIC X(04).
001610
001620 EXTENDED-STORAGE SECTION.
001630
001640 LINKAGE SECTION.
001650 COPY ECCOUTC.
001660
001670 PROCEDURE DIVISION USING LINK-FMT-REC.
001680
001690 ******************************************************************
001700 * Steuerungs-Section
001710 ******************************************************************
001720 A100-STEUERUNG SECTION.
001730 A100-00.
001740     PERFORM B000-VORLAUF
001750
001760     EVALUATE TRUE
001770         WHEN LINK-FMT-ADD
001780              PERFORM C110-FORMAT-ECHO-ADD
001790         WHEN LINK-FMT-MUL
001800              PERFORM C120-FORMAT-ECHO-MUL
001810         WHEN OTHER
001820              MOVE 9999           TO LINK-FMT-RC
001830     END-EVALUATE
001840
001850     IF  LINK-FMT-OK
001860         PERFORM C300-BUILD-RESULT-LINE
001870     END-IF
001880
001890     PERFORM B090-ENDE
001900     .
001910 A100-99.
001920     EXIT PROGRAM.
001930
001940 ******************************************************************
001950 * Vorlauf
001960 ******************************************************************
001970 B000-VORLAUF SECTION.
001980 B000-00.
001990     MOVE ZERO                    TO LINK-FMT-RC
002000     MOVE SPACES                  TO LINK-FMT-OUT-LINE
002010     INITIALIZE SCHALTER
002020     .
002030 B000-99.
002040     EXIT.
002050
002060 ******************************************************************
002070 * Ende
002080 ******************************************************************
002090 B090-ENDE SECTION.
002100 B090-00.
002110     CONTINUE
002120     .
002130 B090-99.
002140     EXIT.
002150
002160 ******************************************************************
002170 * U8 - Echo ADD: "p1 + p2"
002180 ******************************************************************
002190 C110-FORMAT-ECHO-ADD SECTION.
002200 C110-00.
002210     MOVE LINK-FMT-PT1-X          TO W-PT-X
002220     MOVE LINK-FMT-PT1-Y          TO W-PT-Y
002230     MOVE LINK-FMT-PT1-INF        TO W-PT-INF
002240     PERFORM C200-FORMAT-POINT
002250
002260     MOVE W-POINT-TEXT           TO W-ECHO-TEXT
002270     MOVE W-POINT-LEN            TO W-ECHO-LEN
002280
002290     MOVE LINK-FMT-PT2-X          TO W-PT-X
002300     MOVE LINK-FMT-PT2-Y          TO W-PT-Y
002310     MOVE LINK-FMT-PT2-INF        TO W-PT-INF
002320     PERFORM C200-FORMAT-POINT
002330
002340     MOVE SPACES                  TO W-FMT-TEXT
002350     STRING W-ECHO-TEXT(1:W-ECHO-LEN)         DELIMITED BY SIZE
002360            K-PLUS                              DELIMITED BY SIZE
002370            W-POINT-TEXT(1:W-POINT-LEN)       DELIMITED BY SIZE
002380       INTO W-ECHO-TEXT
002390     END-STRING
002400     COMPUTE W-ECHO-LEN = W-ECHO-LEN + 3 + W-POINT-LEN
002410     .
002420 C110-99.
002430     EXIT.
002440
002450 ******************************************************************
002460 * U8 - Echo MUL: "p * skalar" (Punkt immer zuerst)
002470 ******************************************************************
002480 C120-FORMAT-ECHO-MUL SECTION.
002490 C120-00.
002500     MOVE LINK-FMT-PT1-X          TO W-PT-X
002510     MOVE LINK-FMT-PT1-Y          TO W-PT-Y
002520     MOVE LINK-FMT-PT1-INF        TO W-PT-INF
002530     PERFORM C200-FORMAT-POINT
002540
002550     MOVE W-POINT-TEXT           TO W-ECHO-TEXT
002560     MOVE W-POINT-LEN            TO W-ECHO-LEN
002570
002580     MOVE LINK-FMT-SCALAR         TO W-FMT-NUM
002590     PERFORM C900-FORMAT-NUMBER
002600
002610     STRING W-ECHO-TEXT(1:W-ECHO-LEN)         DELIMITED BY SIZE
002620            K-MAL                               DELIMITED BY SIZE
002630            W-FMT-TEXT(1:W-FMT-LEN)           DELIMITED BY SIZE
002640       INTO W-ECHO-TEXT
002650     END-STRING
002660     COMPUTE W-ECHO-LEN = W-ECHO-LEN + 3 + W-FMT-LEN
002670     .
002680 C120-99.
002690     EXIT.
002700
002710 ******************************************************************
002720 * U8 - Punktformatierung: "(x, y)" oder "O" fuer Unendlichkeit
002730 * Eingabe W-PT-X/W-PT-Y/W-PT-INF, Ausgabe W-POINT-TEXT/-LEN
002740 ******************************************************************
002750 C200-FORMAT-POINT SECTION.
002760 C200-00.
002770     IF  W-PT-IS-INFINITY
002780         MOVE K-UNENDLICH         TO W-POINT-TEXT
002790         MOVE 1                   TO W-POINT-LEN
002800     ELSE
002810         MOVE W-PT-X             TO W-FMT-NUM
002820         PERFORM C900-FORMAT-NUMBER
002830         MOVE W-FMT-TEXT         TO W-TEXT-X
002840         MOVE W-FMT-LEN          TO W-TEXT-X-LEN
002850
002860         MOVE W-PT-Y             TO W-FMT-NUM
002870         PERFORM C900-FORMAT-NUMBER
002880         MOVE W-FMT-TEXT         TO W-TEXT-Y
002890         MOVE W-FMT-LEN          TO W-TEXT-Y-LEN
002900
002910         MOVE SPACES              TO W-POINT-TEXT
002920         STRING "("                                  DELIMITED BY SIZE
002930                W-TEXT-X(1:W-TEXT-X-LEN)            DELIMITED BY SIZE
002940                ", "                                  DELIMITED BY SIZE
002950                W-TEXT-Y(1:W-TEXT-Y-LEN)            DELIMITED BY SIZE
002960                ")"                                   DELIMITED BY SIZE
002970           INTO W-POINT-TEXT
002980         END-STRING
002990
003000         COMPUTE W-POINT-LEN = W-TEXT-X-LEN + W-TEXT-Y-LEN + 4
003010     END-IF
003020     .
003030 C200-99.
003040     EXIT.
003050
003060 ******************************************************************
003070 * U8 - Ganzzahl ohne fuehrende Nullen und ohne Vorzeichen
003080 * Eingabe W-FMT-NUM, Ausgabe W-FMT-TEXT/W-FMT-LEN
003090 ******************************************************************
003100 C900-FORMAT-NUMBER SECTION.
003110 C900-00.
003120     MOVE W-FMT-NUM               TO W-EDIT-NUM
003130     MOVE 1                        TO C4-I1
003140
003150     PERFORM C910-SKIP-LEADING-BLANK
003160         UNTIL C4-I1 > 9 OR W-EDIT-CHAR(C4-I1) NOT = SPACE
003170
003180     IF  C4-I1 > 9
003190         MOVE "0"                  TO W-FMT-TEXT
003200         MOVE 1                    TO W-FMT-LEN
003210     ELSE
003220         COMPUTE W-FMT-LEN = 10 - C4-I1
003230         MOVE SPACES               TO W-FMT-TEXT
003240         MOVE W-EDIT-NUM(C4-I1:W-FMT-LEN) TO W-FMT-TEXT
003250     END-IF
003260     .
003270 C900-99.
003280     EXIT.
003290
003300 C910-SKIP-LEADING-BLANK SECTION.
003310 C910-00.
003320     ADD 1                         TO C4-I1
003330     .
003340 C910-99.
003350     EXIT.
003360
003370 ******************************************************************
003380 * U8 - Zusammenbau der Ergebniszeile: <Echo> = <Ergebnispunkt>
003390 * ohne Fuellzeichen zwischen den Anteilen
003400 ******************************************************************
003410 C300-BUILD-RESULT-LINE SECTION.
003420 C300-00.
003430     MOVE LINK-FMT-RES-X           TO W-PT-X
003440     MOVE LINK-FMT-RES-Y           TO W-PT-Y
003450     MOVE LINK-FMT-RES-INF         TO W-PT-INF
003460     PERFORM C200-FORMAT-POINT
003470
003480     MOVE SPACES                   TO LINK-FMT-OUT-LINE
003490     STRING W-ECHO-TEXT(1:W-ECHO-LEN)         DELIMITED BY SIZE
003500            K-GLEICH                            DELIMITED BY SIZE
003510            W-POINT-TEXT(1:W-POINT-LEN)       DELIMITED BY SIZE
003520       INTO LINK-FMT-OUT-LINE
003530     END-STRING
003540     .
003550 C300-99.
003560     EXIT.
