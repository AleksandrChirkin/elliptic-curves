?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    ECCALC0M.
000140 AUTHOR.        K. LEMMER.
000150 INSTALLATION.  RZ-STAPELBETRIEB.
000160 DATE-WRITTEN.  1999-06-21.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200 *****************************************************************
000210 * Letzte Aenderung :: 2019-03-04
000220 * Letzte Version   :: A.04.03
000230 * Kurzbeschreibung :: Punktarithmetik und Koerperarithmetik fuer
000240 *                      den ECC-Stapellauf (Modul fuer ECCDRV0O)
000250 *
000260 * Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000270 *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000280 *----------------------------------------------------------------*
000290 * Vers. | Datum    | von | Kommentar                             *
000300 *-------|----------|-----|---------------------------------------*
000310 *A.00.00|1999-06-21| KLM | Neuerstellung Z_P-Punktaddition
000320 *A.00.01|1999-08-09| KLM | erweiterter Euklid fuer Z_P-Inverse
000330 *A.01.00|1999-11-09| RBG | Binaerkoerper GF(2**N), XOR/Mul bitweise
000340 *A.01.01|1999-11-30| RBG | Polynomtabelle W-POLY-TABLE (n=2..10)
000350 *A.02.00|2000-09-05| HRT | Kurven NSS2 und SS2 ergaenzt
000360 *A.02.01|2000-12-30| KLM | Jahr-2000-Pruefung Zahlen-Arbeitsfelder
000370 *A.03.00|2001-02-20| RBG | Umstellung Koordinaten auf 9(09)
000380 *A.03.01|2004-07-02| SWZ | Skalarmultiplikation Double-and-Add
000390 *A.04.00|2009-05-04| DKN | Kopfzeilenaufbau C050 (HB) ergaenzt
000400 *A.04.01|2013-11-11| MLH | Fehlertext Koeffizient-A=0 bei SS2
000410 *A.04.02|2016-02-19| PTW | Polynomdivision fuer Invertierung erg.
000420 *A.04.03|2019-03-04| FHN | Ueberlauf Tangentenfall bei p nahe 10**9
000430 *                        | behoben (C120, 3*x1*x1 vor Mult. reduz.)
000440 *----------------------------------------------------------------*
000450 *
000460 * Programmbeschreibung
000470 * --------------------
000480 * Wird von ECCDRV0O je Task aufgerufen.
000490 * LINK-OPR-CMD = HB  Kopfdaten aufbauen (Polynom aus Gradtabelle)
000500 * LINK-OPR-CMD = AD  Punktaddition LINK-OPR-PT1 + LINK-OPR-PT2
000510 * LINK-OPR-CMD = ML  Skalarmultiplikation LINK-OPR-PT1 * LINK-OPR-
000520 *                    SCALAR (Double-and-Add, LSB zuerst)
000530 *
000540 ******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     SWITCH-15 IS ANZEIGE-VERSION
000600         ON STATUS IS SHOW-VERSION
000610     CLASS ALPHNUM IS "0123456789"
000620                      "abcdefghijklmnopqrstuvwxyz"
000630                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000640                      " .,;-_!+*^()".
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710
000720 WORKING-STORAGE SECTION.
000730 *--------------------------------------------------------------------*
000740 * Comp-Felder: Praefix Cn mit n = Anzahl Digits
000750 *--------------------------------------------------------------------*
000760 01          COMP-FELDER.
000770     05      C4-ANZ              PIC S9(04) COMP.
000780     05      C4-I1               PIC S9(04) COMP.
000790     05      C4-I2               PIC S9(04) COMP.
000800
000810     05      C4-X.
000820      10                         PIC X VALUE LOW-VALUE.
000830      10     C4-X2               PIC X.
000840     05      C4-NUM REDEFINES C4-X
000850                                 PIC S9(04) COMP.
000860
000870     05      C9-X.
000880      10                         PIC X(03) VALUE LOW-VALUE.
000890      10     C9-X4               PIC X.
000900     05      C9-NUM REDEFINES C9-X
000910                                 PIC S9(09) COMP.
000920
000930     05      C18-X.
000940      10                         PIC X(07) VALUE LOW-VALUE.
000950      10     C18-X8              PIC X.
000960     05      C18-NUM REDEFINES C18-X
000970                                 PIC S9(18) COMP.
000980     05      FILLER              PIC X(04).
000990
001000 *--------------------------------------------------------------------*
001010 * Display-Felder: Praefix D
001020 *--------------------------------------------------------------------*
001030 01          DISPLAY-FELDER.
001040     05      D-NUM4              PIC -9(04).
001050     05      D-NUM9              PIC  9(09).
001060     05      FILLER              PIC X(04).
001070
001080 *--------------------------------------------------------------------*
001090 * Felder mit konstantem Inhalt: Praefix K
001100 *--------------------------------------------------------------------*
001110 01          KONSTANTE-FELDER.
001120     05      K-MODUL             PIC X(08)          VALUE "ECCALC0M".
001130     05      FILLER              PIC X(04).
001140
001150 *----------------------------------------------------------------*
001160 * Conditional-Felder
001170 *----------------------------------------------------------------*
001180 01          SCHALTER.
001190     05      FILE-STATUS         PIC X(02).
001200          88 FILE-OK                         VALUE "00".
001210          88 FILE-NOK                        VALUE "01" THRU "99".
001220          88 FILE-TIME-OUT                   VALUE "30".
001230     05      REC-STAT REDEFINES  FILE-STATUS.
001240        10   FILE-STATUS1        PIC X.
001250          88 FILE-EOF                        VALUE "1".
001260          88 FILE-INVALID                    VALUE "2".
001270          88 FILE-PERMERR                    VALUE "3".
001280          88 FILE-LOGICERR                   VALUE "4".
001290          88 FILE-NONAME                     VALUE "5" THRU "8".
001300          88 FILE-IMPLERR                    VALUE "9".
001310        10                       PIC X.
001320     05      MSG-STATUS          PIC 9       VALUE ZERO.
001330          88 MSG-OK                          VALUE ZERO.
001340          88 MSG-EOF                         VALUE 1.
001350     05      PRG-STATUS          PIC 9.
001360          88 PRG-OK                          VALUE ZERO.
001370          88 PRG-NOK                         VALUE 1 THRU 9.
001380          88 PRG-ENDE                        VALUE 1.
001390          88 PRG-ABBRUCH                     VALUE 2.
001400     05      W-ADD-CASE         PIC X       VALUE "C".
001410          88 W-CASE-CHORD                   VALUE "C".
001420          88 W-CASE-TANGENT                 VALUE "T".
001430          88 W-CASE-VERTICAL                VALUE "V".
001440     05      FILLER              PIC X(04).
001450
001460 *--------------------------------------------------------------------*
001470 * Arbeitsfelder: Primkoerper Z_P (erweiterter Euklid,
001480 * Additionsgesetz), Binaerkoerper GF(2**N) und Skalarmultiplikation
001490 *--------------------------------------------------------------------*
001500 01          WORK-FELDER.
001510     05      W-ZP-V             PIC S9(18) COMP.
001520     05      W-K                PIC S9(18) COMP.
001530     05      W-X3                PIC S9(18) COMP.
001540     05      W-Y3                PIC S9(18) COMP.
001550     05      W-T1                PIC S9(18) COMP.
001560     05      W-T2                PIC S9(18) COMP.
001570     05      W-EE-OLDR          PIC S9(18) COMP.
001580     05      W-EE-R              PIC S9(18) COMP.
001590     05      W-EE-OLDS          PIC S9(18) COMP.
001600     05      W-EE-S              PIC S9(18) COMP.
001610     05      W-EE-Q              PIC S9(18) COMP.
001620     05      W-EE-TMPR          PIC S9(18) COMP.
001630     05      W-EE-TMPS          PIC S9(18) COMP.
001640
001650 *    Arbeitsfelder Binaerkoerper GF(2**N) - bitweise XOR/Mul/Div
001660     05      W-GF-V              PIC S9(18) COMP.
001670     05      W-GF-DEGTMP        PIC S9(18) COMP.
001680     05      W-DEG               PIC S9(04) COMP.
001690     05      W-GF-DEGA           PIC S9(04) COMP.
001700     05      W-GF-DEGB           PIC S9(04) COMP.
001710     05      W-GF-SHIFT          PIC S9(04) COMP.
001720     05      W-GF-DIVA           PIC S9(18) COMP.
001730     05      W-GF-DIVB           PIC S9(18) COMP.
001740     05      W-GF-QUO            PIC S9(18) COMP.
001750     05      W-GF-TERM           PIC S9(18) COMP.
001760     05      W-GF-TERM2          PIC S9(18) COMP.
001770     05      W-GF-XOR-A          PIC S9(18) COMP.
001780     05      W-GF-XOR-B          PIC S9(18) COMP.
001790     05      W-GF-XOR-R          PIC S9(18) COMP.
001800     05      W-GF-BITPOS         PIC S9(04) COMP.
001810     05      W-GF-BITA           PIC S9(04) COMP.
001820     05      W-GF-BITB           PIC S9(04) COMP.
001830     05      W-GF-ACC            PIC S9(18) COMP.
001840     05      W-GF-BWORK          PIC S9(18) COMP.
001850     05      W-GF-BIT            PIC S9(04) COMP.
001860     05      W-GF-PROD           PIC S9(18) COMP.
001870     05      W-GF-MULA           PIC S9(18) COMP.
001880     05      W-GF-MULB           PIC S9(18) COMP.
001890     05      W-GF-NUM            PIC S9(18) COMP.
001900     05      W-GF-DEN            PIC S9(18) COMP.
001910     05      W-GF-K              PIC S9(18) COMP.
001920     05      W-GF-T1             PIC S9(18) COMP.
001930     05      W-GF-T2             PIC S9(18) COMP.
001940     05      W-GF-T3             PIC S9(18) COMP.
001950     05      W-GFE-OLDR          PIC S9(18) COMP.
001960     05      W-GFE-R             PIC S9(18) COMP.
001970     05      W-GFE-OLDS          PIC S9(18) COMP.
001980     05      W-GFE-S             PIC S9(18) COMP.
001990     05      W-GFE-Q             PIC S9(18) COMP.
002000     05      W-GFE-TMPR          PIC S9(18) COMP.
002010     05      W-GFE-TMPS          PIC S9(18) COMP.
002020
002030 *    Arbeitsfelder Skalarmultiplikation (Double-and-Add)
002040     05      W-ADD-X             PIC S9(09).
002050     05      W-ADD-Y             PIC S9(09).
002060     05      W-ADD-INF           PIC X(01).
002070         88  W-ADDEND-INFINITY           VALUE "Y".
002080     05      W-RES-X             PIC S9(09).
002090     05      W-RES-Y             PIC S9(09).
002100     05      W-RES-INF           PIC X(01).
002110         88  W-RESULT-INFINITY           VALUE "Y".
002120     05      W-SCALAR            PIC  9(09).
002130     05      W-SCALAR-BIT        PIC S9(04) COMP.
002140     05      FILLER               PIC X(04).
002150
002160 *--------------------------------------------------------------------*
002170 * eingebaute Tabelle der irreduziblen Polynome, Grad N=2 bis 10
002180 * (Wertekette + REDEFINES + OCCURS, wie Tabellenaufbau in KTIM.CBL)
002190 *--------------------------------------------------------------------*
002200 01          W-POLY-TABLE-STR    PIC X(54) VALUE
002210     "020007030011040019050037060067070131080283090515101033".
002220 01          W-POLY-TABLE-R REDEFINES W-POLY-TABLE-STR.
002230     05      W-POLYTAB-ENTRY    OCCURS 9 TIMES.
002240         10  W-POLYTAB-N        PIC 9(02).
002250         10  W-POLYTAB-POLY     PIC 9(04).
002260
002270 EXTENDED-STORAGE SECTION.
002280
002290 LINKAGE SECTION.
002300 COPY ECCOPRC.
002310
002320 PROCEDURE DIVISION USING LINK-OPR-REC.
002330
002340 ******************************************************************
002350 * Steuerungs-Section
002360 ******************************************************************
002370 A100-STEUERUNG SECTION.
002380 A100-00.
002390     PERFORM B000-VORLAUF
002400
002410     EVALUATE TRUE
002420         WHEN LINK-OPR-HDRBLD
002430              PERFORM C050-BUILD-FIELD
002440         WHEN LINK-OPR-ADD
002450              PERFORM C100-POINT-ADD
002460         WHEN LINK-OPR-MUL
002470              PERFORM C200-SCALAR-MUL
002480         WHEN OTHER
002490              MOVE 9999           TO LINK-OPR-RC
002500              MOVE "UNBEKANNTES KOMMANDO AN ECCALC0M"
002510                                   TO LINK-OPR-ERR-TEXT
002520     END-EVALUATE
002530
002540     PERFORM B090-ENDE
002550     .
002560 A100-99.
002570     EXIT PROGRAM.
002580
002590 ******************************************************************
002600 * Vorlauf
002610 ******************************************************************
002620 B000-VORLAUF SECTION.
002630 B000-00.
002640     MOVE ZERO                    TO LINK-OPR-RC
002650     MOVE SPACES                  TO LINK-OPR-ERR-TEXT
002660     INITIALIZE SCHALTER
002670     .
002680 B000-99.
002690     EXIT.
002700
002710 ******************************************************************
002720 * Ende
002730 ******************************************************************
002740 B090-ENDE SECTION.
002750 B090-00.
002760     CONTINUE
002770     .
002780 B090-99.
002790     EXIT.
002800
002810 ******************************************************************
002820 * U5 - Kopfdaten aufbauen: wenn FIELD-POLY nicht angegeben wurde
002830 * (LINK-OPR-GF-POLY = 0), Polynom ueber Gradtabelle ermitteln;
002840 * anschliessend tatsaechlichen Grad in LINK-OPR-GF-N ablegen
002850 ******************************************************************
002860 C050-BUILD-FIELD SECTION.
002870 C050-00.
002880     IF  LINK-OPR-IS-GF
002890         IF  LINK-OPR-GF-POLY = ZERO
002900             PERFORM C550-GF-POLY-TABLE-LOOKUP
002910         END-IF
002920         IF  LINK-OPR-OK
002930             MOVE LINK-OPR-GF-POLY TO W-GF-V
002940             PERFORM C520-GF-DEGREE
002950             MOVE W-DEG           TO LINK-OPR-GF-N
002960         END-IF
002970     END-IF
002980     .
002990 C050-99.
003000     EXIT.
003010
003020 ******************************************************************
003030 * U6 - gemeinsames Additionsgesetz (siehe BUSINESS RULES U6)
003040 ******************************************************************
003050 C100-POINT-ADD SECTION.
003060 C100-00.
003070     IF  LINK-OPR-PT1-INFINITY
003080         MOVE LINK-OPR-PT2-X      TO LINK-OPR-RES-X
003090         MOVE LINK-OPR-PT2-Y      TO LINK-OPR-RES-Y
003100         MOVE LINK-OPR-PT2-INF    TO LINK-OPR-RES-INF
003110     ELSE
003120         IF  LINK-OPR-PT2-INFINITY
003130             MOVE LINK-OPR-PT1-X  TO LINK-OPR-RES-X
003140             MOVE LINK-OPR-PT1-Y  TO LINK-OPR-RES-Y
003150             MOVE LINK-OPR-PT1-INF TO LINK-OPR-RES-INF
003160         ELSE
003170             PERFORM C102-POINT-ADD-FINITE
003180         END-IF
003190     END-IF
003200     .
003210 C100-99.
003220     EXIT.
003230
003240 C102-POINT-ADD-FINITE SECTION.
003250 C102-00.
003260     MOVE "N"                     TO LINK-OPR-RES-INF
003270
003280     IF  LINK-OPR-PT1-X NOT = LINK-OPR-PT2-X
003290         SET W-CASE-CHORD        TO TRUE
003300     ELSE
003310         IF  LINK-OPR-PT1-Y NOT = LINK-OPR-PT2-Y
003320             SET W-CASE-VERTICAL TO TRUE
003330         ELSE
003340             SET W-CASE-TANGENT  TO TRUE
003350         END-IF
003360     END-IF
003370
003380     IF  W-CASE-VERTICAL
003390         MOVE "Y"                 TO LINK-OPR-RES-INF
003400         MOVE ZERO                TO LINK-OPR-RES-X LINK-OPR-RES-Y
003410     ELSE
003420         EVALUATE TRUE
003430             WHEN LINK-OPR-IS-ZP
003440                  PERFORM C120-ZP-ADD-LAW
003450             WHEN LINK-OPR-SUPERSINGULAR
003460                  PERFORM C140-SS2-ADD-LAW
003470             WHEN LINK-OPR-IS-GF
003480                  PERFORM C130-NSS2-ADD-LAW
003490         END-EVALUATE
003500     END-IF
003510     .
003520 C102-99.
003530     EXIT.
003540
003550 ******************************************************************
003560 * Z_P-Weierstrasskurve  y**2 = x**3 + a*x + b
003570 * 2019-03-04 FHN A.04.03 - Tangentenfall: 3*x1*x1 ueberlief S9(18)
003580 *                bei p nahe der oberen Grenze, siehe C120-00 unten
003590 ******************************************************************
003600 C120-ZP-ADD-LAW SECTION.
003610 C120-00.
003620     IF  W-CASE-TANGENT
003630 *        x1*x1 passt in S9(18), aber 3*x1*x1 bei p nahe 10**9 nicht
003640 *        mehr - daher vor der Multiplikation mit 3 auf [0,p-1] ziehen
003650         COMPUTE W-T1 = LINK-OPR-PT1-X * LINK-OPR-PT1-X
003660         MOVE W-T1                TO W-ZP-V
003670         PERFORM C400-ZP-MODULUS
003680         COMPUTE W-T1 = 3 * W-ZP-V + LINK-OPR-ZP-A
003690         COMPUTE W-T2 = 2 * LINK-OPR-PT1-Y
003700     ELSE
003710         COMPUTE W-T1 = LINK-OPR-PT2-Y - LINK-OPR-PT1-Y
003720         COMPUTE W-T2 = LINK-OPR-PT2-X - LINK-OPR-PT1-X
003730     END-IF
003740
003750 *    T1 vor der Weiterverarbeitung auf [0,p-1] ziehen, damit die
003760 *    nachfolgende Multiplikation mit dem Kehrwert nicht ueberlaeuft
003770     MOVE W-T1                   TO W-ZP-V
003780     PERFORM C400-ZP-MODULUS
003790     MOVE W-ZP-V                 TO W-T1
003800
003810     MOVE W-T2                   TO W-ZP-V
003820     PERFORM C410-ZP-INVERT
003830
003840     IF  LINK-OPR-OK
003850         COMPUTE W-K = W-T1 * W-ZP-V
003860         MOVE W-K                TO W-ZP-V
003870         PERFORM C400-ZP-MODULUS
003880         MOVE W-ZP-V              TO W-K
003890
003900         COMPUTE W-X3 = W-K * W-K - LINK-OPR-PT1-X - LINK-OPR-PT2-X
003910         MOVE W-X3                TO W-ZP-V
003920         PERFORM C400-ZP-MODULUS
003930         MOVE W-ZP-V               TO W-X3
003940
003950         COMPUTE W-Y3 = - (LINK-OPR-PT1-Y
003960                             + W-K * (W-X3 - LINK-OPR-PT1-X))
003970         MOVE W-Y3                TO W-ZP-V
003980         PERFORM C400-ZP-MODULUS
003990
004000         MOVE W-X3                 TO LINK-OPR-RES-X
004010         MOVE W-ZP-V                TO LINK-OPR-RES-Y
004020     END-IF
004030     .
004040 C120-99.
004050     EXIT.
004060
004070 ******************************************************************
004080 * Z_P - modulus(v): Ergebnis immer in [0, p-1], auch fuer v < 0
004090 ******************************************************************
004100 C400-ZP-MODULUS SECTION.
004110 C400-00.
004120     COMPUTE W-ZP-V = W-ZP-V
004130                      - (W-ZP-V / LINK-OPR-ZP-P) * LINK-OPR-ZP-P
004140     IF  W-ZP-V < 0
004150         ADD LINK-OPR-ZP-P        TO W-ZP-V
004160     END-IF
004170     .
004180 C400-99.
004190     EXIT.
004200
004210 ******************************************************************
004220 * Z_P - invert(v) ueber erweiterten Euklid; v=0 ist Rechenfehler
004230 ******************************************************************
004240 C410-ZP-INVERT SECTION.
004250 C410-00.
004260     PERFORM C400-ZP-MODULUS
004270
004280     IF  W-ZP-V = ZERO
004290         MOVE 210                 TO LINK-OPR-RC
004300         MOVE "INVERTIERUNG VON 0 NICHT MOEGLICH"
004310                                   TO LINK-OPR-ERR-TEXT
004320     ELSE
004330         MOVE LINK-OPR-ZP-P        TO W-EE-R
004340         MOVE W-ZP-V               TO W-EE-OLDR
004350         MOVE ZERO                  TO W-EE-S
004360         MOVE 1                     TO W-EE-OLDS
004370
004380         PERFORM C412-EXT-EUCLID-STEP UNTIL W-EE-R = ZERO
004390
004400         MOVE W-EE-OLDS            TO W-ZP-V
004410         PERFORM C400-ZP-MODULUS
004420     END-IF
004430     .
004440 C410-99.
004450     EXIT.
004460
004470 C412-EXT-EUCLID-STEP SECTION.
004480 C412-00.
004490     COMPUTE W-EE-Q    = W-EE-OLDR / W-EE-R
004500     COMPUTE W-EE-TMPR = W-EE-OLDR - W-EE-Q * W-EE-R
004510     COMPUTE W-EE-TMPS = W-EE-OLDS - W-EE-Q * W-EE-S
004520
004530     MOVE W-EE-R       TO W-EE-OLDR
004540     MOVE W-EE-TMPR    TO W-EE-R
004550     MOVE W-EE-S       TO W-EE-OLDS
004560     MOVE W-EE-TMPS    TO W-EE-S
004570     .
004580 C412-99.
004590     EXIT.
004600
004610 ******************************************************************
004620 * GF(2**N) nicht-supersingulaer (NSS2), a=A1 b=A2 c=A3
004630 ******************************************************************
004640 C130-NSS2-ADD-LAW SECTION.
004650 C130-00.
004660     IF  W-CASE-TANGENT
004670         MOVE LINK-OPR-PT1-X      TO W-GF-MULA
004680         MOVE LINK-OPR-PT1-X      TO W-GF-MULB
004690         PERFORM C512-GF-MUL-MOD
004700         MOVE W-GF-V             TO W-GF-T1
004710
004720         MOVE LINK-OPR-GF-A1      TO W-GF-MULA
004730         MOVE LINK-OPR-PT1-Y      TO W-GF-MULB
004740         PERFORM C512-GF-MUL-MOD
004750         MOVE W-GF-V             TO W-GF-T2
004760
004770         MOVE W-GF-T1            TO W-GF-XOR-A
004780         MOVE W-GF-T2            TO W-GF-XOR-B
004790         PERFORM C500-GF-ADD
004800         MOVE W-GF-XOR-R         TO W-GF-NUM
004810
004820         MOVE LINK-OPR-GF-A1      TO W-GF-MULA
004830         MOVE LINK-OPR-PT1-X      TO W-GF-MULB
004840         PERFORM C512-GF-MUL-MOD
004850         MOVE W-GF-V             TO W-GF-DEN
004860     ELSE
004870         MOVE LINK-OPR-PT1-Y      TO W-GF-XOR-A
004880         MOVE LINK-OPR-PT2-Y      TO W-GF-XOR-B
004890         PERFORM C500-GF-ADD
004900         MOVE W-GF-XOR-R         TO W-GF-NUM
004910
004920         MOVE LINK-OPR-PT1-X      TO W-GF-XOR-A
004930         MOVE LINK-OPR-PT2-X      TO W-GF-XOR-B
004940         PERFORM C500-GF-ADD
004950         MOVE W-GF-XOR-R         TO W-GF-DEN
004960     END-IF
004970
004980     MOVE W-GF-DEN               TO W-GF-V
004990     PERFORM C540-GF-INVERT
005000
005010     IF  LINK-OPR-OK
005020         MOVE W-GF-NUM           TO W-GF-MULA
005030         MOVE W-GF-V             TO W-GF-MULB
005040         PERFORM C512-GF-MUL-MOD
005050         MOVE W-GF-V             TO W-GF-K
005060
005070         MOVE W-GF-K             TO W-GF-MULA
005080         MOVE W-GF-K             TO W-GF-MULB
005090         PERFORM C512-GF-MUL-MOD
005100         MOVE W-GF-V             TO W-GF-T1
005110
005120         MOVE LINK-OPR-GF-A1      TO W-GF-MULA
005130         MOVE W-GF-K             TO W-GF-MULB
005140         PERFORM C512-GF-MUL-MOD
005150         MOVE W-GF-V             TO W-GF-T2
005160
005170         MOVE W-GF-T1            TO W-GF-XOR-A
005180         MOVE W-GF-T2            TO W-GF-XOR-B
005190         PERFORM C500-GF-ADD
005200         MOVE W-GF-XOR-R         TO W-GF-T3
005210
005220         MOVE W-GF-T3            TO W-GF-XOR-A
005230         MOVE LINK-OPR-GF-A2      TO W-GF-XOR-B
005240         PERFORM C500-GF-ADD
005250         MOVE W-GF-XOR-R         TO W-GF-T3
005260
005270         MOVE W-GF-T3            TO W-GF-XOR-A
005280         MOVE LINK-OPR-PT1-X      TO W-GF-XOR-B
005290         PERFORM C500-GF-ADD
005300         MOVE W-GF-XOR-R         TO W-GF-T3
005310
005320         MOVE W-GF-T3            TO W-GF-XOR-A
005330         MOVE LINK-OPR-PT2-X      TO W-GF-XOR-B
005340         PERFORM C500-GF-ADD
005350         MOVE W-GF-XOR-R         TO LINK-OPR-RES-X
005360
005370         MOVE LINK-OPR-RES-X      TO W-GF-XOR-A
005380         MOVE LINK-OPR-PT1-X      TO W-GF-XOR-B
005390         PERFORM C500-GF-ADD
005400         MOVE W-GF-XOR-R         TO W-GF-T1
005410
005420         MOVE W-GF-K             TO W-GF-MULA
005430         MOVE W-GF-T1            TO W-GF-MULB
005440         PERFORM C512-GF-MUL-MOD
005450         MOVE W-GF-V             TO W-GF-T2
005460
005470         MOVE LINK-OPR-PT1-Y      TO W-GF-XOR-A
005480         MOVE W-GF-T2            TO W-GF-XOR-B
005490         PERFORM C500-GF-ADD
005500         MOVE W-GF-XOR-R         TO W-GF-T3
005510
005520         MOVE LINK-OPR-GF-A1      TO W-GF-MULA
005530         MOVE LINK-OPR-RES-X      TO W-GF-MULB
005540         PERFORM C512-GF-MUL-MOD
005550         MOVE W-GF-V             TO W-GF-T1
005560
005570         MOVE W-GF-T1            TO W-GF-XOR-A
005580         MOVE W-GF-T3            TO W-GF-XOR-B
005590         PERFORM C500-GF-ADD
005600         MOVE W-GF-XOR-R         TO LINK-OPR-RES-Y
005610     END-IF
005620     .
005630 C130-99.
005640     EXIT.
005650
005660 ******************************************************************
005670 * GF(2**N) supersingulaer (SS2), a=A3 b=A4
005680 ******************************************************************
005690 C140-SS2-ADD-LAW SECTION.
005700 C140-00.
005710     IF  W-CASE-TANGENT
005720         IF  LINK-OPR-GF-A3 = ZERO
005730             MOVE 230             TO LINK-OPR-RC
005740             MOVE "KOEFFIZIENT A DARF NICHT 0 SEIN"
005750                                   TO LINK-OPR-ERR-TEXT
005760         ELSE
005770             MOVE LINK-OPR-PT1-X  TO W-GF-MULA
005780             MOVE LINK-OPR-PT1-X  TO W-GF-MULB
005790             PERFORM C512-GF-MUL-MOD
005800             MOVE W-GF-V         TO W-GF-T1
005810
005820             MOVE W-GF-T1        TO W-GF-XOR-A
005830             MOVE LINK-OPR-GF-A4  TO W-GF-XOR-B
005840             PERFORM C500-GF-ADD
005850             MOVE W-GF-XOR-R     TO W-GF-NUM
005860
005870             MOVE LINK-OPR-GF-A3  TO W-GF-DEN
005880         END-IF
005890     ELSE
005900         MOVE LINK-OPR-PT1-Y      TO W-GF-XOR-A
005910         MOVE LINK-OPR-PT2-Y      TO W-GF-XOR-B
005920         PERFORM C500-GF-ADD
005930         MOVE W-GF-XOR-R         TO W-GF-NUM
005940
005950         MOVE LINK-OPR-PT1-X      TO W-GF-XOR-A
005960         MOVE LINK-OPR-PT2-X      TO W-GF-XOR-B
005970         PERFORM C500-GF-ADD
005980         MOVE W-GF-XOR-R         TO W-GF-DEN
005990     END-IF
006000
006010     IF  LINK-OPR-OK
006020         MOVE W-GF-DEN           TO W-GF-V
006030         PERFORM C540-GF-INVERT
006040     END-IF
006050
006060     IF  LINK-OPR-OK
006070         MOVE W-GF-NUM           TO W-GF-MULA
006080         MOVE W-GF-V             TO W-GF-MULB
006090         PERFORM C512-GF-MUL-MOD
006100         MOVE W-GF-V             TO W-GF-K
006110
006120         MOVE W-GF-K             TO W-GF-MULA
006130         MOVE W-GF-K             TO W-GF-MULB
006140         PERFORM C512-GF-MUL-MOD
006150         MOVE W-GF-V             TO W-GF-T1
006160
006170         MOVE W-GF-T1            TO W-GF-XOR-A
006180         MOVE LINK-OPR-PT1-X      TO W-GF-XOR-B
006190         PERFORM C500-GF-ADD
006200         MOVE W-GF-XOR-R         TO W-GF-T3
006210
006220         MOVE W-GF-T3            TO W-GF-XOR-A
006230         MOVE LINK-OPR-PT2-X      TO W-GF-XOR-B
006240         PERFORM C500-GF-ADD
006250         MOVE W-GF-XOR-R         TO LINK-OPR-RES-X
006260
006270         MOVE LINK-OPR-RES-X      TO W-GF-XOR-A
006280         MOVE LINK-OPR-PT1-X      TO W-GF-XOR-B
006290         PERFORM C500-GF-ADD
006300         MOVE W-GF-XOR-R         TO W-GF-T1
006310
006320         MOVE W-GF-K             TO W-GF-MULA
006330         MOVE W-GF-T1            TO W-GF-MULB
006340         PERFORM C512-GF-MUL-MOD
006350         MOVE W-GF-V             TO W-GF-T2
006360
006370         MOVE LINK-OPR-PT1-Y      TO W-GF-XOR-A
006380         MOVE W-GF-T2            TO W-GF-XOR-B
006390         PERFORM C500-GF-ADD
006400         MOVE W-GF-XOR-R         TO W-GF-T3
006410
006420         MOVE LINK-OPR-GF-A3      TO W-GF-XOR-A
006430         MOVE W-GF-T3            TO W-GF-XOR-B
006440         PERFORM C500-GF-ADD
006450         MOVE W-GF-XOR-R         TO LINK-OPR-RES-Y
006460     END-IF
006470     .
006480 C140-99.
006490     EXIT.
006500
006510 ******************************************************************
006520 * U6 - Skalarmultiplikation, Double-and-Add ab niedrigstem Bit
006530 ******************************************************************
006540 C200-SCALAR-MUL SECTION.
006550 C200-00.
006560     MOVE LINK-OPR-PT1-X          TO W-ADD-X
006570     MOVE LINK-OPR-PT1-Y          TO W-ADD-Y
006580     MOVE LINK-OPR-PT1-INF        TO W-ADD-INF
006590     MOVE "Y"                     TO W-RES-INF
006600     MOVE ZERO                    TO W-RES-X W-RES-Y
006610     MOVE LINK-OPR-SCALAR         TO W-SCALAR
006620
006630     PERFORM C202-DOUBLE-AND-ADD-STEP
006640         UNTIL W-SCALAR = ZERO OR LINK-OPR-NOK
006650
006660     MOVE W-RES-X                TO LINK-OPR-RES-X
006670     MOVE W-RES-Y                TO LINK-OPR-RES-Y
006680     MOVE W-RES-INF              TO LINK-OPR-RES-INF
006690     .
006700 C200-99.
006710     EXIT.
006720
006730 C202-DOUBLE-AND-ADD-STEP SECTION.
006740 C202-00.
006750     DIVIDE W-SCALAR BY 2 GIVING W-SCALAR REMAINDER W-SCALAR-BIT
006760
006770     IF  W-SCALAR-BIT = 1
006780         PERFORM C210-ADD-RESULT-AND-ADDEND
006790     END-IF
006800
006810     IF  LINK-OPR-OK
006820         PERFORM C220-DOUBLE-ADDEND
006830     END-IF
006840     .
006850 C202-99.
006860     EXIT.
006870
006880 C210-ADD-RESULT-AND-ADDEND SECTION.
006890 C210-00.
006900     MOVE W-RES-X                TO LINK-OPR-PT1-X
006910     MOVE W-RES-Y                TO LINK-OPR-PT1-Y
006920     MOVE W-RES-INF              TO LINK-OPR-PT1-INF
006930     MOVE W-ADD-X                TO LINK-OPR-PT2-X
006940     MOVE W-ADD-Y                TO LINK-OPR-PT2-Y
006950     MOVE W-ADD-INF              TO LINK-OPR-PT2-INF
006960
006970     PERFORM C100-POINT-ADD
006980
006990     MOVE LINK-OPR-RES-X          TO W-RES-X
007000     MOVE LINK-OPR-RES-Y          TO W-RES-Y
007010     MOVE LINK-OPR-RES-INF        TO W-RES-INF
007020     .
007030 C210-99.
007040     EXIT.
007050
007060 C220-DOUBLE-ADDEND SECTION.
007070 C220-00.
007080     MOVE W-ADD-X                TO LINK-OPR-PT1-X
007090     MOVE W-ADD-Y                TO LINK-OPR-PT1-Y
007100     MOVE W-ADD-INF              TO LINK-OPR-PT1-INF
007110     MOVE W-ADD-X                TO LINK-OPR-PT2-X
007120     MOVE W-ADD-Y                TO LINK-OPR-PT2-Y
007130     MOVE W-ADD-INF              TO LINK-OPR-PT2-INF
007140
007150     PERFORM C100-POINT-ADD
007160
007170     MOVE LINK-OPR-RES-X          TO W-ADD-X
007180     MOVE LINK-OPR-RES-Y          TO W-ADD-Y
007190     MOVE LINK-OPR-RES-INF        TO W-ADD-INF
007200     .
007210 C220-99.
007220     EXIT.
007230
007240 ******************************************************************
007250 * U2/U5 - Addition im GF(2): bitweises XOR, 62 Bit Arbeitsbreite
007260 * Eingaben W-GF-XOR-A / W-GF-XOR-B, Ergebnis W-GF-XOR-R
007270 ******************************************************************
007280 C500-GF-ADD SECTION.
007290 C500-00.
007300     MOVE ZERO                    TO W-GF-XOR-R
007310     MOVE 1                       TO C18-NUM
007320     MOVE 1                       TO W-GF-BITPOS
007330
007340     PERFORM C502-GF-ADD-BIT
007350         UNTIL W-GF-BITPOS > 62
007360     .
007370 C500-99.
007380     EXIT.
007390
007400 C502-GF-ADD-BIT SECTION.
007410 C502-00.
007420     DIVIDE W-GF-XOR-A BY 2 GIVING W-GF-XOR-A REMAINDER W-GF-BITA
007430     DIVIDE W-GF-XOR-B BY 2 GIVING W-GF-XOR-B REMAINDER W-GF-BITB
007440     IF  W-GF-BITA NOT = W-GF-BITB
007450         ADD C18-NUM              TO W-GF-XOR-R
007460     END-IF
007470     MULTIPLY 2 BY C18-NUM
007480     ADD 1                        TO W-GF-BITPOS
007490     .
007500 C502-99.
007510     EXIT.
007520
007530 ******************************************************************
007540 * U2 - Multiplikation im GF(2), karryfrei (unreduziert)
007550 * Eingaben W-GF-MULA / W-GF-MULB, Ergebnis W-GF-PROD
007560 ******************************************************************
007570 C510-GF-MUL SECTION.
007580 C510-00.
007590     MOVE W-GF-MULA               TO W-GF-ACC
007600     MOVE W-GF-MULB               TO W-GF-BWORK
007610     MOVE ZERO                     TO W-GF-PROD
007620     MOVE 1                        TO C4-I1
007630
007640     PERFORM C514-GF-MUL-STEP
007650         UNTIL C4-I1 > 60
007660     .
007670 C510-99.
007680     EXIT.
007690
007700 C514-GF-MUL-STEP SECTION.
007710 C514-00.
007720     DIVIDE W-GF-BWORK BY 2 GIVING W-GF-BWORK REMAINDER W-GF-BIT
007730     IF  W-GF-BIT = 1
007740         MOVE W-GF-PROD            TO W-GF-XOR-A
007750         MOVE W-GF-ACC             TO W-GF-XOR-B
007760         PERFORM C500-GF-ADD
007770         MOVE W-GF-XOR-R           TO W-GF-PROD
007780     END-IF
007790     COMPUTE W-GF-ACC = W-GF-ACC * 2
007800     ADD 1                          TO C4-I1
007810     .
007820 C514-99.
007830     EXIT.
007840
007850 ******************************************************************
007860 * U5 - Multiplikation mit anschliessender Reduktion mod Feld-
007870 * polynom; Eingaben W-GF-MULA/W-GF-MULB, Ergebnis W-GF-V
007880 ******************************************************************
007890 C512-GF-MUL-MOD SECTION.
007900 C512-00.
007910     PERFORM C510-GF-MUL
007920     MOVE W-GF-PROD                TO W-GF-V
007930     PERFORM C530-GF-REDUCE
007940     .
007950 C512-99.
007960     EXIT.
007970
007980 ******************************************************************
007990 * Grad eines Bitmaskenwertes (hoechstes gesetztes Bit); -1 fuer 0
008000 * Eingabe/Ausgabe ueber W-GF-V, Ergebnis in W-DEG
008010 ******************************************************************
008020 C520-GF-DEGREE SECTION.
008030 C520-00.
008040     MOVE W-GF-V                   TO W-GF-DEGTMP
008050     MOVE -1                        TO W-DEG
008060
008070     PERFORM C522-GF-DEGREE-STEP
008080         UNTIL W-GF-DEGTMP = ZERO
008090     .
008100 C520-99.
008110     EXIT.
008120
008130 C522-GF-DEGREE-STEP SECTION.
008140 C522-00.
008150     ADD 1                          TO W-DEG
008160     DIVIDE W-GF-DEGTMP BY 2 GIVING W-GF-DEGTMP
008170     .
008180 C522-99.
008190     EXIT.
008200
008210 ******************************************************************
008220 * U5 - Reduktion von W-GF-V modulo LINK-OPR-GF-POLY
008230 ******************************************************************
008240 C530-GF-REDUCE SECTION.
008250 C530-00.
008260     MOVE W-GF-V                   TO W-GF-DIVA
008270     MOVE LINK-OPR-GF-POLY          TO W-GF-DIVB
008280     PERFORM C532-GF-POLY-DIVIDE
008290     MOVE W-GF-DIVA                TO W-GF-V
008300     .
008310 C530-99.
008320     EXIT.
008330
008340 ******************************************************************
008350 * bitserielle Polynomdivision ueber GF(2): W-GF-DIVA / W-GF-DIVB
008360 * liefert Quotient W-GF-QUO, Rest bleibt in W-GF-DIVA
008370 ******************************************************************
008380 C532-GF-POLY-DIVIDE SECTION.
008390 C532-00.
008400     MOVE ZERO                      TO W-GF-QUO
008410
008420     MOVE W-GF-DIVB                TO W-GF-V
008430     PERFORM C520-GF-DEGREE
008440     MOVE W-DEG                    TO W-GF-DEGB
008450
008460     MOVE W-GF-DIVA                TO W-GF-V
008470     PERFORM C520-GF-DEGREE
008480     MOVE W-DEG                    TO W-GF-DEGA
008490
008500     PERFORM C534-POLY-DIVIDE-STEP
008510         UNTIL W-GF-DEGA < W-GF-DEGB OR W-GF-DIVA = ZERO
008520     .
008530 C532-99.
008540     EXIT.
008550
008560 C534-POLY-DIVIDE-STEP SECTION.
008570 C534-00.
008580     COMPUTE W-GF-SHIFT = W-GF-DEGA - W-GF-DEGB
008590
008600     MOVE W-GF-DIVB                TO W-GF-TERM
008610     MOVE ZERO                      TO C4-I2
008620     PERFORM C536-SHIFT-TERM
008630         UNTIL C4-I2 >= W-GF-SHIFT
008640     MOVE W-GF-DIVA                TO W-GF-XOR-A
008650     MOVE W-GF-TERM                TO W-GF-XOR-B
008660     PERFORM C500-GF-ADD
008670     MOVE W-GF-XOR-R               TO W-GF-DIVA
008680
008690     MOVE 1                         TO W-GF-TERM2
008700     MOVE ZERO                      TO C4-I2
008710     PERFORM C538-SHIFT-TERM2
008720         UNTIL C4-I2 >= W-GF-SHIFT
008730     MOVE W-GF-QUO                 TO W-GF-XOR-A
008740     MOVE W-GF-TERM2                TO W-GF-XOR-B
008750     PERFORM C500-GF-ADD
008760     MOVE W-GF-XOR-R               TO W-GF-QUO
008770
008780     MOVE W-GF-DIVA                TO W-GF-V
008790     PERFORM C520-GF-DEGREE
008800     MOVE W-DEG                    TO W-GF-DEGA
008810     .
008820 C534-99.
008830     EXIT.
008840
008850 C536-SHIFT-TERM SECTION.
008860 C536-00.
008870     COMPUTE W-GF-TERM = W-GF-TERM * 2
008880     ADD 1                          TO C4-I2
008890     .
008900 C536-99.
008910     EXIT.
008920
008930 C538-SHIFT-TERM2 SECTION.
008940 C538-00.
008950     COMPUTE W-GF-TERM2 = W-GF-TERM2 * 2
008960     ADD 1                          TO C4-I2
008970     .
008980 C538-99.
008990     EXIT.
009000
009010 ******************************************************************
009020 * U5 - invert(v) im GF(2**N) ueber erweiterten Euklid; v=0 ist
009030 * Rechenfehler. Eingabe/Ausgabe W-GF-V
009040 ******************************************************************
009050 C540-GF-INVERT SECTION.
009060 C540-00.
009070     PERFORM C530-GF-REDUCE
009080     MOVE W-GF-V                   TO W-GFE-OLDR
009090
009100     IF  W-GFE-OLDR = ZERO
009110         MOVE 220                   TO LINK-OPR-RC
009120         MOVE "INVERTIERUNG VON 0 IM BINAERKOERPER NICHT MOEGLICH"
009130                                     TO LINK-OPR-ERR-TEXT
009140     ELSE
009150         MOVE LINK-OPR-GF-POLY      TO W-GFE-R
009160         MOVE 1                     TO W-GFE-OLDS
009170         MOVE ZERO                  TO W-GFE-S
009180
009190         PERFORM C542-GF-EUCLID-STEP UNTIL W-GFE-R = ZERO
009200
009210         MOVE W-GFE-OLDS           TO W-GF-V
009220         PERFORM C530-GF-REDUCE
009230     END-IF
009240     .
009250 C540-99.
009260     EXIT.
009270
009280 C542-GF-EUCLID-STEP SECTION.
009290 C542-00.
009300     MOVE W-GFE-OLDR               TO W-GF-DIVA
009310     MOVE W-GFE-R                  TO W-GF-DIVB
009320     PERFORM C532-GF-POLY-DIVIDE
009330     MOVE W-GF-QUO                 TO W-GFE-Q
009340     MOVE W-GF-DIVA                TO W-GFE-TMPR
009350
009360     MOVE W-GFE-Q                  TO W-GF-MULA
009370     MOVE W-GFE-S                  TO W-GF-MULB
009380     PERFORM C510-GF-MUL
009390     MOVE W-GFE-OLDS               TO W-GF-XOR-A
009400     MOVE W-GF-PROD                TO W-GF-XOR-B
009410     PERFORM C500-GF-ADD
009420     MOVE W-GF-XOR-R               TO W-GFE-TMPS
009430
009440     MOVE W-GFE-R                  TO W-GFE-OLDR
009450     MOVE W-GFE-TMPR               TO W-GFE-R
009460     MOVE W-GFE-S                  TO W-GFE-OLDS
009470     MOVE W-GFE-TMPS               TO W-GFE-S
009480     .
009490 C542-99.
009500     EXIT.
009510
009520 ******************************************************************
009530 * U5 - eingebaute Tabelle irreduzibler Polynome, Grad 2 bis 10
009540 ******************************************************************
009550 C550-GF-POLY-TABLE-LOOKUP SECTION.
009560 C550-00.
009570     MOVE ZERO                      TO C4-I2
009580     MOVE 1                         TO C4-I1
009590
009600     PERFORM C552-POLY-TABLE-STEP
009610         UNTIL C4-I1 > 9
009620
009630     IF  C4-I2 = 0
009640         MOVE 240                   TO LINK-OPR-RC
009650         MOVE "UNBEKANNTES IRREDUZIBLES POLYNOM FUER GRAD N"
009660                                     TO LINK-OPR-ERR-TEXT
009670     END-IF
009680     .
009690 C550-99.
009700     EXIT.
009710
009720 C552-POLY-TABLE-STEP SECTION.
009730 C552-00.
009740     IF  W-POLYTAB-N(C4-I1) = LINK-OPR-GF-N
009750         MOVE W-POLYTAB-POLY(C4-I1)    TO LINK-OPR-GF-POLY
009760         MOVE 1                         TO C4-I2
009770     END-IF
009780     ADD 1                              TO C4-I1
009790     .
009800 C552-99.
009810     EXIT.
