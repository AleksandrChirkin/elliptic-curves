000100 ******************************************************************
000110 * Copybook      :: ECCENVC
000120 * Kurzbeschreibung :: LINK-REC fuer Aufrufe DRV -> PRS0M
000130 *                      (Parsen Kopfzeilen / Task-Zeilen ECC-Rechner)
000140 *----------------------------------------------------------------*
000150 * Vers. | Datum    | von | Kommentar                             *
000160 *-------|----------|-----|---------------------------------------*
000170 *A.00.00|1999-06-14| KLM | Neuerstellung fuer ECC-Stapellauf
000180 *A.00.01|1999-11-02| KLM | Aufnahme GF(2N)-Kopfzeilen A1-A4,A6
000190 *A.01.00|2001-02-20| RBG | Umstellung auf 9(09) wg. Kap.-Betraege
000200 *-------|----------|-----|---------------------------------------*
000210 ******************************************************************
000220 01          LINK-PRS-REC.
000230     05      LINK-PRS-CMD            PIC X(02).
000240         88  LINK-PRS-HDR-ZP                 VALUE "HZ".
000250         88  LINK-PRS-HDR-GF                 VALUE "HG".
000260         88  LINK-PRS-TASK                   VALUE "TK".
000270     05      LINK-PRS-RC             PIC S9(04) COMP.
000280         88  LINK-PRS-OK                     VALUE ZERO.
000290         88  LINK-PRS-NOK                    VALUE 1 THRU 9999.
000300     05      LINK-PRS-LINE-SEQ       PIC S9(04) COMP.
000310 *                 ---> Zeilennummer innerhalb der Kopfzeilengruppe:
000320 *                 ---> 01=Feldtypzeile, ZP: 02=P,03=A,04=B
000330 *                 ---> GF: 02=POLY,03=A1,04=A2,05=A3,06=A4,07=A6
000340     05      LINK-PRS-ERR-TEXT       PIC X(60).
000350 *--------------------------------------------------------------------*
000360 * Eingabezeile aus Task-Datei, alternative Sicht als Zeichenkette
000370 * fuer die Token- und Ziffernzerlegung (U1/U3/U7)
000380 *--------------------------------------------------------------------*
000390     05      LINK-PRS-LINE           PIC X(80).
000400     05      LINK-PRS-LINE-CHARS REDEFINES LINK-PRS-LINE.
000410         10  LINK-PRS-CHAR           PIC X       OCCURS 80 TIMES.
000420 *--------------------------------------------------------------------*
000430 * Feld- und Kurventyp aus Kopfzeilen
000440 *--------------------------------------------------------------------*
000450     05      LINK-PRS-FIELD-TYPE     PIC X(08).
000460         88  LINK-PRS-IS-ZP                  VALUE "ZP".
000470         88  LINK-PRS-IS-GF                  VALUE "GF".
000480     05      LINK-PRS-ZP-PARMS.
000490         10  LINK-PRS-ZP-P           PIC  9(09).
000500         10  LINK-PRS-ZP-A           PIC S9(09).
000510         10  LINK-PRS-ZP-B           PIC S9(09).
000520     05      LINK-PRS-GF-PARMS.
000530         10  LINK-PRS-GF-N           PIC  9(02).
000540         10  LINK-PRS-GF-POLY        PIC  9(09).
000550         10  LINK-PRS-GF-A1          PIC  9(09).
000560         10  LINK-PRS-GF-A2          PIC  9(09).
000570         10  LINK-PRS-GF-A3          PIC  9(09).
000580         10  LINK-PRS-GF-A4          PIC  9(09).
000590         10  LINK-PRS-GF-A6          PIC  9(09).
000600         10  LINK-PRS-GF-SUPER       PIC X(01).
000610             88 LINK-PRS-SUPERSINGULAR        VALUE "Y".
000620 *--------------------------------------------------------------------*
000630 * zerlegte Task-Zeile: Operation ADD/MUL und beide Operanden
000640 *--------------------------------------------------------------------*
000650     05      LINK-PRS-TASK-DESC.
000660         10  LINK-PRS-TSK-OP         PIC X(01).
000670             88 LINK-PRS-TSK-ADD              VALUE "A".
000680             88 LINK-PRS-TSK-MUL              VALUE "M".
000690         10  LINK-PRS-TSK-OPRND1.
000700             15 LINK-PRS-1-IS-POINT  PIC X(01).
000710                88 LINK-PRS-1-POINT           VALUE "Y".
000720             15 LINK-PRS-1-X         PIC S9(09).
000730             15 LINK-PRS-1-Y         PIC S9(09).
000740             15 LINK-PRS-1-INF       PIC X(01).
000750                88 LINK-PRS-1-INFINITY        VALUE "Y".
000760             15 LINK-PRS-1-SCALAR    PIC  9(09).
000770         10  LINK-PRS-TSK-OPRND2.
000780             15 LINK-PRS-2-IS-POINT  PIC X(01).
000790                88 LINK-PRS-2-POINT           VALUE "Y".
000800             15 LINK-PRS-2-X         PIC S9(09).
000810             15 LINK-PRS-2-Y         PIC S9(09).
000820             15 LINK-PRS-2-INF       PIC X(01).
000830                88 LINK-PRS-2-INFINITY        VALUE "Y".
000840             15 LINK-PRS-2-SCALAR    PIC  9(09).
000850     05      FILLER                  PIC X(10).
