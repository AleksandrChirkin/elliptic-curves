000100 ******************************************************************
000110 * Copybook      :: ECCOPRC
000120 * Kurzbeschreibung :: LINK-REC fuer Aufrufe DRV -> ALC0M
000130 *                      (Punktaddition / Skalarmultiplikation)
000140 *----------------------------------------------------------------*
000150 * Vers. | Datum    | von | Kommentar                             *
000160 *-------|----------|-----|---------------------------------------*
000170 *A.00.00|1999-06-21| KLM | Neuerstellung fuer ECC-Stapellauf
000180 *A.00.01|2000-09-05| HRT | Aufnahme Traeger fuer SS2/NSS2 Kurven
000190 *-------|----------|-----|---------------------------------------*
000200 ******************************************************************
000210 01          LINK-OPR-REC.
000220     05      LINK-OPR-CMD            PIC X(02).
000230         88  LINK-OPR-HDRBLD                 VALUE "HB".
000240         88  LINK-OPR-ADD                    VALUE "AD".
000250         88  LINK-OPR-MUL                    VALUE "ML".
000260     05      LINK-OPR-RC             PIC S9(04) COMP.
000270         88  LINK-OPR-OK                     VALUE ZERO.
000280         88  LINK-OPR-NOK                    VALUE 1 THRU 9999.
000290     05      LINK-OPR-ERR-TEXT       PIC X(60).
000300     05      LINK-OPR-FIELD-TYPE     PIC X(08).
000310         88  LINK-OPR-IS-ZP                  VALUE "ZP".
000320         88  LINK-OPR-IS-GF                  VALUE "GF".
000330     05      LINK-OPR-ZP-PARMS.
000340         10  LINK-OPR-ZP-P           PIC  9(09).
000350         10  LINK-OPR-ZP-A           PIC S9(09).
000360         10  LINK-OPR-ZP-B           PIC S9(09).
000370     05      LINK-OPR-GF-PARMS.
000380         10  LINK-OPR-GF-N           PIC  9(02).
000390         10  LINK-OPR-GF-POLY        PIC  9(09).
000400         10  LINK-OPR-GF-A1          PIC  9(09).
000410         10  LINK-OPR-GF-A2          PIC  9(09).
000420         10  LINK-OPR-GF-A3          PIC  9(09).
000430         10  LINK-OPR-GF-A4          PIC  9(09).
000440         10  LINK-OPR-GF-A6          PIC  9(09).
000450         10  LINK-OPR-GF-SUPER       PIC X(01).
000460             88 LINK-OPR-SUPERSINGULAR        VALUE "Y".
000470 *--------------------------------------------------------------------*
000480 * Operand 1 - immer ein Punkt (x,y) oder Unendlich
000490 *--------------------------------------------------------------------*
000500     05      LINK-OPR-PT1.
000510         10  LINK-OPR-PT1-X          PIC S9(09).
000520         10  LINK-OPR-PT1-Y          PIC S9(09).
000530         10  LINK-OPR-PT1-INF        PIC X(01).
000540             88 LINK-OPR-PT1-INFINITY         VALUE "Y".
000550 *--------------------------------------------------------------------*
000560 * Operand 2 - bei ADD ein Punkt, bei MUL der Skalar
000570 *--------------------------------------------------------------------*
000580     05      LINK-OPR-PT2.
000590         10  LINK-OPR-PT2-X          PIC S9(09).
000600         10  LINK-OPR-PT2-Y          PIC S9(09).
000610         10  LINK-OPR-PT2-INF        PIC X(01).
000620             88 LINK-OPR-PT2-INFINITY         VALUE "Y".
000630     05      LINK-OPR-SCALAR         PIC  9(09).
000640 *--------------------------------------------------------------------*
000650 * Ergebnispunkt
000660 *--------------------------------------------------------------------*
000670     05      LINK-OPR-RESULT.
000680         10  LINK-OPR-RES-X          PIC S9(09).
000690         10  LINK-OPR-RES-Y          PIC S9(09).
000700         10  LINK-OPR-RES-INF        PIC X(01).
000710             88 LINK-OPR-RES-INFINITY         VALUE "Y".
000720     05      FILLER                  PIC X(10).
