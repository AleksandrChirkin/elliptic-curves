?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    ECCPRS0M.
000140 AUTHOR.        K. LEMMER.
000150 INSTALLATION.  RZ-STAPELBETRIEB.
000160 DATE-WRITTEN.  1999-06-14.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200 *****************************************************************
000210 * Letzte Aenderung :: 2019-03-04
000220 * Letzte Version   :: A.05.01
000230 * Kurzbeschreibung :: Zerlegt Kopf- und Taskzeilen der ECC-
000240 *                      Stapeldateien (Modul fuer ECCDRV0O)
000250 *
000260 * Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000270 *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000280 *----------------------------------------------------------------*
000290 * Vers. | Datum    | von | Kommentar                             *
000300 *-------|----------|-----|---------------------------------------*
000310 *A.00.00|1999-06-14| KLM | Neuerstellung - Zahlenliterale U1
000320 *A.00.01|1999-07-02| KLM | Kopfzeile Z_P aufgenommen
000330 *A.01.00|1999-09-20| KLM | Kopfzeile GF(2N) aufgenommen, Tabelle
000340 *                        | fuer Hexziffern (W-HEX-DIGIT-TABLE)
000350 *A.01.01|1999-11-02| RBG | Polynom-Text-Parser (x^k Notation)
000360 *A.02.00|2000-03-11| RBG | Task-Zeilen-Zerlegung ADD/MUL
000370 *A.02.01|2000-03-29| RBG | Klammer-Form (x,y) mit Leerzeichen
000380 *A.02.02|2000-08-15| HRT | Pruefung auf genau 3 Token je Taskzeile
000390 *A.03.00|2000-12-30| KLM | Jahr-2000-Pruefung Zahlen-Arbeitsfelder
000400 *A.04.00|2001-02-20| RBG | Umstellung Zahlfelder auf 9(09)
000410 *A.04.01|2004-06-17| SWZ | Fehlertext bei unbekanntem Monom ergaenzt
000420 *A.04.02|2009-05-04| DKN | Anpassung GF-SUPER Kennung (A1=0)
000430 *A.05.00|2013-11-08| MLH | Umstellung SCALAR in beide Operanden
000440 *A.05.01|2019-03-04| FHN | C321/C322 zu PERFORM...THRU zusammengef.
000450 *----------------------------------------------------------------*
000460 *
000470 * Programmbeschreibung
000480 * --------------------
000490 * Wird von ECCDRV0O je Kopf- bzw. Taskzeile einer Datei aufgerufen.
000500 * LINK-PRS-CMD = HZ  Kopfzeile Primkoerper Z_P, LINK-PRS-LINE-SEQ
000510 *                    steuert welches Feld (01=Typ,02=P,03=A,04=B)
000520 * LINK-PRS-CMD = HG  Kopfzeile Binaerkoerper GF(2**N), LINE-SEQ
000530 *                    01=Typ,02=POLY/N,03..07=A1,A2,A3,A4,A6
000540 * LINK-PRS-CMD = TK  Taskzeile "a p1 p2" bzw. "m p1 p2"
000550 *
000560 ******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     SWITCH-15 IS ANZEIGE-VERSION
000620         ON STATUS IS SHOW-VERSION
000630     CLASS ALPHNUM IS "0123456789"
000640                      "abcdefghijklmnopqrstuvwxyz"
000650                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000660                      " .,;-_!+*^()".
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 WORKING-STORAGE SECTION.
000750 *--------------------------------------------------------------------*
000760 * Comp-Felder: Praefix Cn mit n = Anzahl Digits
000770 *--------------------------------------------------------------------*
000780 01          COMP-FELDER.
000790     05      C4-ANZ              PIC S9(04) COMP.
000800     05      C4-I1               PIC S9(04) COMP.
000810     05      C4-I2               PIC S9(04) COMP.
000820     05      C4-LEN              PIC S9(04) COMP.
000830     05      C4-PTR              PIC S9(04) COMP.
000840     05      C4-BASE             PIC S9(04) COMP.
000850     05      C4-DIGIT             PIC S9(04) COMP.
000860     05      C4-EXP              PIC S9(04) COMP.
000870
000880     05      C4-X.
000890      10                         PIC X VALUE LOW-VALUE.
000900      10     C4-X2               PIC X.
000910     05      C4-NUM REDEFINES C4-X
000920                                 PIC S9(04) COMP.
000930
000940     05      C9-X.
000950      10                         PIC X(03) VALUE LOW-VALUE.
000960      10     C9-X4               PIC X.
000970     05      C9-NUM REDEFINES C9-X
000980                                 PIC S9(09) COMP.
000990
001000     05      C18-X.
001010      10                         PIC X(07) VALUE LOW-VALUE.
001020      10     C18-X8              PIC X.
001030     05      C18-NUM REDEFINES C18-X
001040                                 PIC S9(18) COMP.
001050
001060     05      C18-VAL             PIC S9(18) COMP.
001070     05      C18-BITVAL          PIC S9(18) COMP.
001080     05      FILLER              PIC X(04).
001090
001100 *--------------------------------------------------------------------*
001110 * Display-Felder: Praefix D
001120 *--------------------------------------------------------------------*
001130 01          DISPLAY-FELDER.
001140     05      D-NUM2              PIC  9(02).
001150     05      D-NUM4              PIC -9(04).
001160     05      D-NUM9              PIC  9(09).
001170     05      FILLER              PIC X(04).
001180
001190 *--------------------------------------------------------------------*
001200 * Felder mit konstantem Inhalt: Praefix K
001210 *--------------------------------------------------------------------*
001220 01          KONSTANTE-FELDER.
001230     05      K-MODUL             PIC X(08)          VALUE "ECCPRS0M".
001240     05      FILLER              PIC X(04).
001250
001260 *----------------------------------------------------------------*
001270 * Conditional-Felder
001280 *----------------------------------------------------------------*
001290 01          SCHALTER.
001300     05      FILE-STATUS         PIC X(02).
001310          88 FILE-OK                         VALUE "00".
001320          88 FILE-NOK                        VALUE "01" THRU "99".
001330          88 FILE-TIME-OUT                   VALUE "30".
001340     05      REC-STAT REDEFINES  FILE-STATUS.
001350        10   FILE-STATUS1        PIC X.
001360          88 FILE-EOF                        VALUE "1".
001370          88 FILE-INVALID                    VALUE "2".
001380          88 FILE-PERMERR                    VALUE "3".
001390          88 FILE-LOGICERR                   VALUE "4".
001400          88 FILE-NONAME                     VALUE "5" THRU "8".
001410          88 FILE-IMPLERR                    VALUE "9".
001420        10                       PIC X.
001430     05      MSG-STATUS          PIC 9       VALUE ZERO.
001440          88 MSG-OK                          VALUE ZERO.
001450          88 MSG-EOF                         VALUE 1.
001460     05      PRG-STATUS          PIC 9.
001470          88 PRG-OK                          VALUE ZERO.
001480          88 PRG-NOK                         VALUE 1 THRU 9.
001490          88 PRG-ENDE                        VALUE 1.
001500          88 PRG-ABBRUCH                     VALUE 2.
001510     05      W-INSIDE-PAREN     PIC X       VALUE "N".
001520          88 IN-PAREN                        VALUE "Y".
001530     05      FILLER              PIC X(04).
001540
001550 *--------------------------------------------------------------------*
001560 * weitere Arbeitsfelder
001570 *--------------------------------------------------------------------*
001580 01          WORK-FELDER.
001590     05      W-RAW-LINE-LC      PIC X(80).
001600     05      W-LINE-LC-CHARS REDEFINES W-RAW-LINE-LC.
001610         10  W-LINE-LC-CHAR     PIC X  OCCURS 80 TIMES.
001620     05      W-COMPACT-LINE     PIC X(80).
001630     05      W-COMPACT-CHARS REDEFINES W-COMPACT-LINE.
001640         10  W-COMPACT-CHAR     PIC X  OCCURS 80 TIMES.
001650     05      W-COMPACT-LEN      PIC S9(04) COMP.
001660
001670     05      W-TOK1             PIC X(40).
001680     05      W-TOK2             PIC X(40).
001690     05      W-TOK3             PIC X(40).
001700     05      W-TOK4             PIC X(40).
001710     05      W-TOK-COUNT        PIC S9(04) COMP.
001720
001730     05      W-MONO-TEXT        PIC X(20).
001740     05      W-MONO-LEN         PIC S9(04) COMP.
001750     05      W-MONO-CPTR        PIC S9(04) COMP.
001760
001770     05      W-NUM-SRC          PIC X(20).
001780     05      W-NUM-LEN          PIC S9(04) COMP.
001790     05      W-NUM-OFS          PIC S9(04) COMP.
001800
001810     05      W-OPRND-TEXT       PIC X(40).
001820     05      W-OPRND-LEN        PIC S9(04) COMP.
001830     05      W-OPRND-PTR        PIC S9(04) COMP.
001840
001850     05      W-OPRND1-PUNKT     PIC X.
001860     05      W-OPRND1-X         PIC S9(09).
001870     05      W-OPRND1-Y         PIC S9(09).
001880     05      W-OPRND1-SCALAR    PIC  9(09).
001890
001900     05      W-HEX-DIGIT-TABLE  PIC X(16) VALUE "0123456789abcdef".
001910     05      W-HEX-DIGIT-TAB REDEFINES W-HEX-DIGIT-TABLE.
001920         10  W-HEX-DIGIT-ENTRY  PIC X  OCCURS 16 TIMES.
001930
001940     05      FILLER              PIC X(04).
001950
001960 EXTENDED-STORAGE SECTION.
001970
001980 LINKAGE SECTION.
001990 COPY ECCENVC.
002000
002010 PROCEDURE DIVISION USING LINK-PRS-REC.
002020
002030 ******************************************************************
002040 * Steuerungs-Section
002050 ******************************************************************
002060 A100-STEUERUNG SECTION.
002070 A100-00.
002080     PERFORM B000-VORLAUF
002090
002100     EVALUATE TRUE
002110         WHEN LINK-PRS-HDR-ZP
002120              PERFORM C210-PARSE-ZP-HEADER
002130         WHEN LINK-PRS-HDR-GF
002140              PERFORM C220-PARSE-GF-HEADER
002150         WHEN LINK-PRS-TASK
002160              PERFORM C320-PARSE-TASK-LINE
002170         WHEN OTHER
002180              MOVE 9999              TO LINK-PRS-RC
002190              MOVE "UNBEKANNTES KOMMANDO AN ECCPRS0M"
002200                                      TO LINK-PRS-ERR-TEXT
002210     END-EVALUATE
002220
002230     PERFORM B090-ENDE
002240     .
002250 A100-99.
002260     EXIT PROGRAM.
002270
002280 ******************************************************************
002290 * Vorlauf: Felder initialisieren, Eingabezeile normalisieren
002300 ******************************************************************
002310 B000-VORLAUF SECTION.
002320 B000-00.
002330     MOVE ZERO                       TO LINK-PRS-RC
002340     MOVE SPACES                     TO LINK-PRS-ERR-TEXT
002350     INITIALIZE SCHALTER
002360
002370     MOVE LINK-PRS-LINE               TO W-RAW-LINE-LC
002380     INSPECT W-RAW-LINE-LC CONVERTING
002390         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002400         TO
002410         "abcdefghijklmnopqrstuvwxyz"
002420
002430     PERFORM C000-TRIM-RAW-LINE
002440     .
002450 B000-99.
002460     EXIT.
002470
002480 ******************************************************************
002490 * Ende
002500 ******************************************************************
002510 B090-ENDE SECTION.
002520 B090-00.
002530     CONTINUE
002540     .
002550 B090-99.
002560     EXIT.
002570
002580 ******************************************************************
002590 * rechte Laenge der Eingabezeile ohne Blanks ermitteln
002600 ******************************************************************
002610 C000-TRIM-RAW-LINE SECTION.
002620 C000-00.
002630     MOVE 80                         TO C4-LEN
002640     MOVE 80                         TO C4-I1
002650     MOVE ZERO                       TO C4-ANZ
002660
002670     PERFORM C002-TRIM-STEP
002680         UNTIL C4-I1 < 1
002690     .
002700 C000-99.
002710     EXIT.
002720
002730 C002-TRIM-STEP SECTION.
002740 C002-00.
002750     IF  W-LINE-LC-CHAR(C4-I1) NOT = SPACE
002760         MOVE C4-I1                  TO C4-LEN
002770         MOVE C4-I1                  TO C4-ANZ
002780         PERFORM C000-EXIT-LOOP
002790     ELSE
002800         SUBTRACT 1                  FROM C4-I1
002810     END-IF
002820     .
002830 C002-99.
002840     EXIT.
002850
002860 C000-EXIT-LOOP SECTION.
002870 C000-EXIT-00.
002880     MOVE ZERO                       TO C4-I1
002890     MOVE SPACES                     TO W-RAW-LINE-LC(C4-LEN + 1:1)
002900     .
002910 C000-EXIT-99.
002920     EXIT.
002930
002940 ******************************************************************
002950 * Kopfzeile Primkoerper Z_P - gesteuert ueber LINK-PRS-LINE-SEQ
002960 ******************************************************************
002970 C210-PARSE-ZP-HEADER SECTION.
002980 C210-00.
002990     EVALUATE LINK-PRS-LINE-SEQ
003000         WHEN 1
003010             IF  W-RAW-LINE-LC(1:3) = "z_p"
003020                 SET LINK-PRS-IS-ZP  TO TRUE
003030                 MOVE "ZP"           TO LINK-PRS-FIELD-TYPE
003040             ELSE
003050                 MOVE 101            TO LINK-PRS-RC
003060                 MOVE "UNBEKANNTER FELDTYP"
003070                                     TO LINK-PRS-ERR-TEXT
003080             END-IF
003090         WHEN 2
003100             PERFORM C300-PARSE-NUMBER
003110             MOVE C9-NUM             TO LINK-PRS-ZP-P
003120         WHEN 3
003130             PERFORM C300-PARSE-NUMBER
003140             MOVE C9-NUM             TO LINK-PRS-ZP-A
003150         WHEN 4
003160             PERFORM C300-PARSE-NUMBER
003170             MOVE C9-NUM             TO LINK-PRS-ZP-B
003180         WHEN OTHER
003190             MOVE 109                TO LINK-PRS-RC
003200             MOVE "UNGUELTIGE ZEILE IN Z_P-KOPF"
003210                                     TO LINK-PRS-ERR-TEXT
003220     END-EVALUATE
003230     .
003240 C210-99.
003250     EXIT.
003260
003270 ******************************************************************
003280 * Kopfzeile Binaerkoerper GF(2**N) - LINE-SEQ wie oben beschrieben
003290 ******************************************************************
003300 C220-PARSE-GF-HEADER SECTION.
003310 C220-00.
003320     EVALUATE LINK-PRS-LINE-SEQ
003330         WHEN 1
003340             IF  W-RAW-LINE-LC(1:2) = "gf"
003350                 SET LINK-PRS-IS-GF  TO TRUE
003360                 MOVE "GF"           TO LINK-PRS-FIELD-TYPE
003370             ELSE
003380                 MOVE 102            TO LINK-PRS-RC
003390                 MOVE "UNBEKANNTER FELDTYP"
003400                                     TO LINK-PRS-ERR-TEXT
003410             END-IF
003420         WHEN 2
003430             PERFORM C222-PARSE-POLY-OR-DEGREE
003440         WHEN 3
003450             PERFORM C300-PARSE-NUMBER
003460             MOVE C9-NUM             TO LINK-PRS-GF-A1
003470         WHEN 4
003480             PERFORM C300-PARSE-NUMBER
003490             MOVE C9-NUM             TO LINK-PRS-GF-A2
003500         WHEN 5
003510             PERFORM C300-PARSE-NUMBER
003520             MOVE C9-NUM             TO LINK-PRS-GF-A3
003530         WHEN 6
003540             PERFORM C300-PARSE-NUMBER
003550             MOVE C9-NUM             TO LINK-PRS-GF-A4
003560         WHEN 7
003570             PERFORM C300-PARSE-NUMBER
003580             MOVE C9-NUM             TO LINK-PRS-GF-A6
003590             IF  LINK-PRS-GF-A1 = ZERO
003600                 SET LINK-PRS-SUPERSINGULAR TO TRUE
003610             ELSE
003620                 MOVE "N"            TO LINK-PRS-GF-SUPER
003630             END-IF
003640         WHEN OTHER
003650             MOVE 110                TO LINK-PRS-RC
003660             MOVE "UNGUELTIGE ZEILE IN GF-KOPF"
003670                                     TO LINK-PRS-ERR-TEXT
003680     END-EVALUATE
003690     .
003700 C220-99.
003710     EXIT.
003720
003730 ******************************************************************
003740 * FIELD-POLY Zeile: entweder Polynomtext (enthaelt "x") oder
003750 * eine blanke Gradzahl N - dann liefert ECCALC0M das Polynom
003760 * aus der eingebauten Tabelle (U5)
003770 ******************************************************************
003780 C222-PARSE-POLY-OR-DEGREE SECTION.
003790 C222-00.
003800     SET IN-PAREN                    TO FALSE
003810     MOVE "N"                        TO W-INSIDE-PAREN
003820     MOVE ZERO                       TO C4-I2
003830     MOVE 1                          TO C4-I1
003840
003850     PERFORM C224-SCAN-FOR-X
003860         UNTIL C4-I1 > C4-ANZ
003870
003880     IF  C4-I2 = 1
003890         PERFORM C310-PARSE-POLY-TEXT
003900         MOVE C18-VAL                TO LINK-PRS-GF-POLY
003910         MOVE ZERO                   TO LINK-PRS-GF-N
003920     ELSE
003930         PERFORM C300-PARSE-NUMBER
003940         MOVE C9-NUM                 TO LINK-PRS-GF-N
003950         MOVE ZERO                   TO LINK-PRS-GF-POLY
003960     END-IF
003970     .
003980 C222-99.
003990     EXIT.
004000
004010 C224-SCAN-FOR-X SECTION.
004020 C224-00.
004030     IF  W-LINE-LC-CHAR(C4-I1) = "x"
004040         MOVE 1                      TO C4-I2
004050     END-IF
004060     ADD 1                           TO C4-I1
004070     .
004080 C224-99.
004090     EXIT.
004100
004110 ******************************************************************
004120 * U3 - Polynomtext "x^k + x^m + ... + 1" in Bitmaske umwandeln
004130 ******************************************************************
004140 C310-PARSE-POLY-TEXT SECTION.
004150 C310-00.
004160     MOVE ZERO                       TO C18-VAL
004170     MOVE 1                          TO C4-PTR
004180
004190     PERFORM C312-NEXT-MONOMIAL UNTIL C4-PTR > C4-ANZ
004200                                    OR LINK-PRS-NOK
004210     .
004220 C310-99.
004230     EXIT.
004240
004250 C312-NEXT-MONOMIAL SECTION.
004260 C312-00.
004270     UNSTRING W-RAW-LINE-LC(1:C4-ANZ) DELIMITED BY "+"
004280         INTO W-MONO-TEXT
004290         WITH POINTER C4-PTR
004300
004310     PERFORM C313-TRIM-MONOMIAL
004320     PERFORM C314-MONOMIAL-TO-BIT
004330     .
004340 C312-99.
004350     EXIT.
004360
004370 C313-TRIM-MONOMIAL SECTION.
004380 C313-00.
004390     MOVE ZERO                       TO W-MONO-LEN
004400     MOVE 20                         TO C4-I1
004410
004420     PERFORM C315-FIND-MONO-END
004430         UNTIL C4-I1 < 1
004440
004450     MOVE ZERO                       TO W-MONO-CPTR
004460     MOVE 1                          TO C4-I1
004470
004480     PERFORM C316-SKIP-MONO-BLANK
004490         UNTIL C4-I1 > W-MONO-LEN OR W-MONO-TEXT(C4-I1:1) NOT = SPACE
004500
004510     IF  W-MONO-CPTR > 0
004520         MOVE W-MONO-TEXT(W-MONO-CPTR + 1:) TO W-MONO-TEXT
004530         SUBTRACT W-MONO-CPTR       FROM W-MONO-LEN
004540     END-IF
004550     .
004560 C313-99.
004570     EXIT.
004580
004590 C315-FIND-MONO-END SECTION.
004600 C315-00.
004610     IF  W-MONO-TEXT(C4-I1:1) NOT = SPACE
004620         MOVE C4-I1                  TO W-MONO-LEN
004630         MOVE ZERO                   TO C4-I1
004640     ELSE
004650         SUBTRACT 1                  FROM C4-I1
004660     END-IF
004670     .
004680 C315-99.
004690     EXIT.
004700
004710 C316-SKIP-MONO-BLANK SECTION.
004720 C316-00.
004730     ADD 1                           TO W-MONO-CPTR
004740     ADD 1                           TO C4-I1
004750     .
004760 C316-99.
004770     EXIT.
004780
004790 ******************************************************************
004800 * ein Monom "x^k", "x" oder "1" auswerten und Bit k setzen
004810 ******************************************************************
004820 C314-MONOMIAL-TO-BIT SECTION.
004830 C314-00.
004840     IF  W-MONO-LEN = 1 AND W-MONO-TEXT(1:1) = "1"
004850         MOVE ZERO                   TO C4-EXP
004860     ELSE
004870         IF  W-MONO-TEXT(1:1) = "x"
004880             IF  W-MONO-LEN = 1
004890                 MOVE 1              TO C4-EXP
004900             ELSE
004910                 IF  W-MONO-TEXT(2:1) = "^"
004920                     MOVE W-MONO-TEXT(3:W-MONO-LEN - 2)
004930                                      TO W-NUM-SRC
004940                     MOVE W-MONO-LEN - 2 TO W-NUM-LEN
004950                     PERFORM C300-PARSE-NUMBER
004960                     MOVE C9-NUM     TO C4-EXP
004970                 ELSE
004980                     PERFORM C318-MONOMIAL-ERROR
004990                 END-IF
005000             END-IF
005010         ELSE
005020             PERFORM C318-MONOMIAL-ERROR
005030         END-IF
005040     END-IF
005050
005060     IF  LINK-PRS-OK
005070         MOVE 1                      TO C18-BITVAL
005080         MOVE ZERO                   TO C4-I2
005090
005100         PERFORM C317-SHIFT-BITVAL
005110             UNTIL C4-I2 >= C4-EXP
005120
005130         ADD  C18-BITVAL             TO C18-VAL
005140     END-IF
005150     .
005160 C314-99.
005170     EXIT.
005180
005190 C317-SHIFT-BITVAL SECTION.
005200 C317-00.
005210     MULTIPLY 2                      BY C18-BITVAL
005220     ADD 1                           TO C4-I2
005230     .
005240 C317-99.
005250     EXIT.
005260
005270 C318-MONOMIAL-ERROR SECTION.
005280 C318-00.
005290     MOVE 120                        TO LINK-PRS-RC
005300     STRING "UNGUELTIGES MONOM '" DELIMITED BY SIZE
005310            W-MONO-TEXT(1:W-MONO-LEN) DELIMITED BY SIZE
005320            "' IN POLYNOM '" DELIMITED BY SIZE
005330            W-RAW-LINE-LC(1:C4-ANZ) DELIMITED BY SIZE
005340            "'" DELIMITED BY SIZE
005350       INTO LINK-PRS-ERR-TEXT
005360     .
005370 C318-99.
005380     EXIT.
005390
005400 ******************************************************************
005410 * U1 - vorzeichenlose Zahlenliterale (0b/0o/0x-Praefix oder dez.)
005420 * Quelle: W-NUM-SRC(1:W-NUM-LEN), Ergebnis: C9-NUM (via C18-VAL)
005430 ******************************************************************
005440 C300-PARSE-NUMBER SECTION.
005450 C300-00.
005460     MOVE 10                         TO C4-BASE
005470     MOVE ZERO                       TO W-NUM-OFS
005480     MOVE ZERO                       TO C18-VAL
005490
005500     IF  W-NUM-LEN > 1
005510         IF  W-NUM-SRC(1:2) = "0b"
005520             MOVE 2                  TO C4-BASE
005530             MOVE 2                  TO W-NUM-OFS
005540         ELSE
005550             IF  W-NUM-SRC(1:2) = "0o"
005560                 MOVE 8              TO C4-BASE
005570                 MOVE 2              TO W-NUM-OFS
005580             ELSE
005590                 IF  W-NUM-SRC(1:2) = "0x"
005600                     MOVE 16         TO C4-BASE
005610                     MOVE 2          TO W-NUM-OFS
005620                 END-IF
005630             END-IF
005640         END-IF
005650     END-IF
005660
005670     COMPUTE C4-I1 = W-NUM-OFS + 1
005680     PERFORM C301-DIGIT-STEP
005690             UNTIL C4-I1 > W-NUM-LEN OR LINK-PRS-NOK
005700
005710     MOVE C18-VAL                    TO C9-NUM
005720     .
005730 C300-99.
005740     EXIT.
005750
005760 ******************************************************************
005770 * eine Stelle der Zahl W-NUM-SRC in C18-VAL einrechnen und den
005780 * Zeiger C4-I1 weiterschieben (Einzelschritt von C300)
005790 ******************************************************************
005800 C301-DIGIT-STEP SECTION.
005810 C301-00.
005820     PERFORM C302-DIGIT-VALUE
005830     IF  LINK-PRS-OK
005840         COMPUTE C18-VAL = C18-VAL * C4-BASE + C4-DIGIT
005850     END-IF
005860     ADD 1                           TO C4-I1
005870     .
005880 C301-99.
005890     EXIT.
005900
005910 ******************************************************************
005920 * eine Ziffer W-NUM-SRC(C4-I1:1) in C4-DIGIT wandeln, Basis C4-BASE
005930 * Tabellensuche wie im Datenteil von KTIM.CBL (0-9a-f)
005940 ******************************************************************
005950 C302-DIGIT-VALUE SECTION.
005960 C302-00.
005970     MOVE ZERO                       TO C4-DIGIT
005980     MOVE 1                          TO C4-I2
005990     PERFORM C303-HEX-LOOKUP-STEP UNTIL C4-I2 > 16
006000
006010     IF  C4-DIGIT >= C4-BASE
006020         MOVE 130                    TO LINK-PRS-RC
006030         MOVE "UNGUELTIGE ZIFFER IN ZAHLENLITERAL"
006040                                     TO LINK-PRS-ERR-TEXT
006050     END-IF
006060     .
006070 C302-99.
006080     EXIT.
006090
006100 ******************************************************************
006110 * eine Tabellenposition der Hex-Ziffern-Tabelle pruefen und den
006120 * Zeiger C4-I2 weiterschieben (Einzelschritt von C302)
006130 ******************************************************************
006140 C303-HEX-LOOKUP-STEP SECTION.
006150 C303-00.
006160     IF  W-HEX-DIGIT-ENTRY(C4-I2) = W-NUM-SRC(C4-I1:1)
006170         MOVE C4-I2 - 1              TO C4-DIGIT
006180         MOVE 17                     TO C4-I2
006190     ELSE
006200         ADD 1                       TO C4-I2
006210     END-IF
006220     .
006230 C303-99.
006240     EXIT.
006250
006260 ******************************************************************
006270 * U7 - Taskzeile "a p1 p2" bzw. "m p1 p2" zerlegen und pruefen
006280 ******************************************************************
006290 C320-PARSE-TASK-LINE SECTION.
006300 C320-00.
006310     PERFORM C321-COMPACT-LINE THRU C322-SPLIT-TOKENS
006320
006330     IF  LINK-PRS-OK AND W-TOK-COUNT NOT = 3
006340         MOVE 140                    TO LINK-PRS-RC
006350         MOVE "TASKZEILE MUSS GENAU 3 TOKEN ENTHALTEN"
006360                                     TO LINK-PRS-ERR-TEXT
006370     END-IF
006380
006390     IF  LINK-PRS-OK
006400         IF  W-TOK1 = "a"
006410             SET LINK-PRS-TSK-ADD    TO TRUE
006420         ELSE
006430             IF  W-TOK1 = "m"
006440                 SET LINK-PRS-TSK-MUL TO TRUE
006450             ELSE
006460                 MOVE 141            TO LINK-PRS-RC
006470                 MOVE "UNBEKANNTE OPERATION"
006480                                     TO LINK-PRS-ERR-TEXT
006490             END-IF
006500         END-IF
006510     END-IF
006520
006530     IF  LINK-PRS-OK
006540         MOVE W-TOK2                TO W-OPRND-TEXT
006550         PERFORM C330-PARSE-OPERAND
006560         MOVE LINK-PRS-1-IS-POINT    TO W-OPRND1-PUNKT
006570         MOVE LINK-PRS-1-X           TO W-OPRND1-X
006580         MOVE LINK-PRS-1-Y           TO W-OPRND1-Y
006590         MOVE LINK-PRS-1-SCALAR      TO W-OPRND1-SCALAR
006600     END-IF
006610
006620     IF  LINK-PRS-OK
006630         MOVE W-TOK3                TO W-OPRND-TEXT
006640         PERFORM C330-PARSE-OPERAND
006650         MOVE LINK-PRS-1-X           TO LINK-PRS-2-X
006660         MOVE LINK-PRS-1-Y           TO LINK-PRS-2-Y
006670         MOVE LINK-PRS-1-IS-POINT    TO LINK-PRS-2-IS-POINT
006680         MOVE LINK-PRS-1-SCALAR      TO LINK-PRS-2-SCALAR
006690     END-IF
006700
006710     IF  LINK-PRS-OK
006720         MOVE W-OPRND1-PUNKT        TO LINK-PRS-1-IS-POINT
006730         MOVE W-OPRND1-X            TO LINK-PRS-1-X
006740         MOVE W-OPRND1-Y            TO LINK-PRS-1-Y
006750         MOVE W-OPRND1-SCALAR       TO LINK-PRS-1-SCALAR
006760         PERFORM C340-VALIDATE-TASK
006770     END-IF
006780     .
006790 C320-99.
006800     EXIT.
006810
006820 ******************************************************************
006830 * Leerzeichen innerhalb "(x,y)" entfernen, damit die Zeile in
006840 * genau 3 Blank-getrennte Token zerfaellt (siehe U7)
006850 ******************************************************************
006860 C321-COMPACT-LINE SECTION.
006870 C321-00.
006880     MOVE SPACES                     TO W-COMPACT-LINE
006890     MOVE ZERO                       TO W-COMPACT-LEN
006900     MOVE "N"                        TO W-INSIDE-PAREN
006910
006920     MOVE 1                          TO C4-I1
006930     PERFORM C323-COMPACT-STEP UNTIL C4-I1 > C4-ANZ
006940     .
006950 C321-99.
006960     EXIT.
006970
006980 C322-SPLIT-TOKENS SECTION.
006990 C322-00.
007000     MOVE SPACES TO W-TOK1 W-TOK2 W-TOK3 W-TOK4
007010     MOVE ZERO   TO W-TOK-COUNT
007020     UNSTRING W-COMPACT-LINE(1:W-COMPACT-LEN) DELIMITED BY ALL SPACE
007030         INTO W-TOK1 W-TOK2 W-TOK3 W-TOK4
007040         TALLYING IN W-TOK-COUNT
007050     .
007060 C322-99.
007070     EXIT.
007080
007090 ******************************************************************
007100 * ein Zeichen der Kleinbuchstaben-Zeile pruefen/uebernehmen und den
007110 * Zeiger C4-I1 weiterschieben (Einzelschritt von C321)
007120 ******************************************************************
007130 C323-COMPACT-STEP SECTION.
007140 C323-00.
007150     IF  W-LINE-LC-CHAR(C4-I1) = "("
007160         MOVE "Y"                    TO W-INSIDE-PAREN
007170     END-IF
007180     IF  W-LINE-LC-CHAR(C4-I1) = ")"
007190         MOVE "N"                    TO W-INSIDE-PAREN
007200     END-IF
007210
007220     IF  NOT (W-LINE-LC-CHAR(C4-I1) = SPACE
007230              AND W-INSIDE-PAREN = "Y")
007240         ADD 1                       TO W-COMPACT-LEN
007250         MOVE W-LINE-LC-CHAR(C4-I1)
007260                                     TO W-COMPACT-CHAR(W-COMPACT-LEN)
007270     END-IF
007280     ADD 1                           TO C4-I1
007290     .
007300 C323-99.
007310     EXIT.
007320
007330 ******************************************************************
007340 * ein Operand: entweder "(x,y)" (Punkt) oder Ganzzahl (Skalar)
007350 * Ergebnis liegt nach Aufruf in LINK-PRS-1-... Feldern
007360 ******************************************************************
007370 C330-PARSE-OPERAND SECTION.
007380 C330-00.
007390     MOVE ZERO TO W-OPRND-LEN
007400     MOVE 40                         TO C4-I1
007410     PERFORM C331-OPRND-LEN-STEP UNTIL C4-I1 < 1
007420
007430     MOVE "N"                        TO LINK-PRS-1-IS-POINT
007440     MOVE ZERO                       TO LINK-PRS-1-X LINK-PRS-1-Y
007450     MOVE ZERO                       TO LINK-PRS-1-SCALAR
007460     MOVE "N"                        TO LINK-PRS-1-INF
007470
007480     IF  W-OPRND-TEXT(1:1) = "("
007490         MOVE "Y"                    TO LINK-PRS-1-IS-POINT
007500         MOVE 1                      TO C4-PTR
007510         PERFORM C332-FIND-COMMA-STEP UNTIL
007520                 W-OPRND-TEXT(C4-PTR:1) = "," OR C4-PTR > W-OPRND-LEN
007530         MOVE W-OPRND-TEXT(2:C4-PTR - 2) TO W-NUM-SRC
007540         MOVE C4-PTR - 2              TO W-NUM-LEN
007550         PERFORM C300-PARSE-NUMBER
007560         MOVE C9-NUM                  TO LINK-PRS-1-X
007570
007580         MOVE W-OPRND-TEXT(C4-PTR + 1:W-OPRND-LEN - C4-PTR - 1)
007590                                      TO W-NUM-SRC
007600         MOVE W-OPRND-LEN - C4-PTR - 1 TO W-NUM-LEN
007610         PERFORM C300-PARSE-NUMBER
007620         MOVE C9-NUM                  TO LINK-PRS-1-Y
007630     ELSE
007640         MOVE W-OPRND-TEXT(1:W-OPRND-LEN) TO W-NUM-SRC
007650         MOVE W-OPRND-LEN            TO W-NUM-LEN
007660         PERFORM C300-PARSE-NUMBER
007670         MOVE C9-NUM                  TO LINK-PRS-1-SCALAR
007680     END-IF
007690     .
007700 C330-99.
007710     EXIT.
007720
007730 ******************************************************************
007740 * rueckwaerts nach dem letzten Nicht-Blank in W-OPRND-TEXT suchen
007750 * und den Zeiger C4-I1 weiterschieben (Einzelschritt von C330)
007760 ******************************************************************
007770 C331-OPRND-LEN-STEP SECTION.
007780 C331-00.
007790     IF  W-OPRND-TEXT(C4-I1:1) NOT = SPACE
007800         MOVE C4-I1                  TO W-OPRND-LEN
007810         MOVE ZERO                   TO C4-I1
007820     ELSE
007830         SUBTRACT 1                  FROM C4-I1
007840     END-IF
007850     .
007860 C331-99.
007870     EXIT.
007880
007890 ******************************************************************
007900 * das Komma innerhalb "(x,y)" suchen und den Zeiger C4-PTR
007910 * weiterschieben (Einzelschritt von C330)
007920 ******************************************************************
007930 C332-FIND-COMMA-STEP SECTION.
007940 C332-00.
007950     ADD 1                           TO C4-PTR
007960     .
007970 C332-99.
007980     EXIT.
007990
008000 ******************************************************************
008010 * U7 - ADD braucht zwei Punkte, MUL genau einen Punkt und einen
008020 * Skalar (der Skalar darf in Operand 1 oder Operand 2 stehen)
008030 ******************************************************************
008040 C340-VALIDATE-TASK SECTION.
008050 C340-00.
008060     IF  LINK-PRS-TSK-ADD
008070         IF  NOT LINK-PRS-1-POINT OR NOT LINK-PRS-2-POINT
008080             MOVE 142                TO LINK-PRS-RC
008090             MOVE "ADD ERWARTET ZWEI PUNKTE"
008100                                     TO LINK-PRS-ERR-TEXT
008110         END-IF
008120     ELSE
008130         IF  (LINK-PRS-1-POINT AND LINK-PRS-2-POINT)
008140          OR (NOT LINK-PRS-1-POINT AND NOT LINK-PRS-2-POINT)
008150             MOVE 143                TO LINK-PRS-RC
008160             MOVE "MUL ERWARTET EINEN PUNKT UND EINEN SKALAR"
008170                                     TO LINK-PRS-ERR-TEXT
008180         END-IF
008190     END-IF
008200     .
008210 C340-99.
008220     EXIT.
